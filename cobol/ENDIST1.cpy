000100*-----------------------------------------------------------
000200*    COPY ENDIST1                                           
000300*    ESTRUCTURAS DE ESTADISTICA POR DISTRITO / CIUDAD.      
000400*    USADO EN WORKING-STORAGE DE ENRGSTAT.                  
000500*-----------------------------------------------------------
000600* 2021-10-01 EEDR TKT-4455 CREACION DE LA TABLA DE DISTRITOS
000700* 2021-11-02 EEDR TKT-4467 SE AGREGA EL REGISTRO Y LA LINEA 
000800*             DE IMPRESION DEL REPORTE DE ESTADISTICAS      
000900*-----------------------------------------------------------
001000*    TABLA DE DISTRITOS EN MEMORIA. SE CARGA UNA ENTRADA POR
001100*    CADA DISTRITO DISTINTO ENCONTRADO EN LA TABLA DE SENSOR
001200*    MAS UNA ENTRADA FINAL "ALL DISTRICTS" PARA EL TOTAL CIU
001300*-----------------------------------------------------------
001400 01  ENDT-TABLA-DISTRITOS.
001500     05  ENDT-CANT-DISTRITOS         PIC 9(04) COMP
001600        VALUE ZERO.
001700     05  ENDT-DISTRITO-ENT OCCURS 1 TO 0200 TIMES
001800 DEPENDING ON ENDT-CANT-DISTRITOS
001900 INDEXED   BY  ENDT-IDX.
002000   10  ENDT-TBL-NOMBRE         PIC X(20).
002100   10  ENDT-TBL-SUMA-KWH       PIC S9(09)V9(04).
002200   10  ENDT-TBL-SUMA-VOLTAJE   PIC S9(09)V9(04).
002300   10  ENDT-TBL-CNT-VOLTAJE    PIC 9(05) COMP.
002400   10  ENDT-TBL-CNT-SENSORES   PIC 9(05) COMP.
002500   10  ENDT-TBL-CNT-SOLARES    PIC 9(05) COMP.
002600   10  ENDT-TBL-CNT-ACTIVOS    PIC 9(05) COMP.
002700   10  FILLER                  PIC X(08).
002800*-----------------------------------------------------------
002900*    REGISTRO DE ESTADISTICA YA CALCULADO PARA UN DISTRITO  
003000*    (O "ALL DISTRICTS"), ANTES DE EDITAR PARA EL REPORTE.  
003100*-----------------------------------------------------------
003200 01  ENDT-REGISTRO-DISTRITO.
003300     05  ENDT-NOMBRE-DISTRITO        PIC X(20).
003400     05  ENDT-TOTAL-KWH              PIC S9(07)V9(02).
003500     05  ENDT-SOLAR-RATIO            PIC S9(03)V9(02).
003600     05  ENDT-SENSOR-COUNT           PIC 9(05).
003700     05  ENDT-ACTIVE-SENSORS         PIC 9(05).
003800     05  ENDT-AVG-VOLTAGE            PIC S9(03)V9(02).
003900     05  FILLER                      PIC X(20).
004000*-----------------------------------------------------------
004100*    LINEA IMPRESA DE LA SECCION DE ESTADISTICA POR DISTRITO
004200*-----------------------------------------------------------
004300 01  ENDT-LINEA-DISTRITO.
004400     05  FILLER                      PIC X(02) VALUE SPACES.
004500     05  ENDT-NOMBRE-O               PIC X(20).
004600     05  FILLER                      PIC X(02) VALUE SPACES.
004700     05  ENDT-TOTAL-KWH-O            PIC Z,ZZZ,ZZ9.99.
004800     05  FILLER                      PIC X(03) VALUE SPACES.
004900     05  ENDT-SOLAR-RATIO-O          PIC ZZ9.99.
005000     05  FILLER                      PIC X(01) VALUE '%'.
005100     05  FILLER                      PIC X(03) VALUE SPACES.
005200     05  ENDT-SENSOR-COUNT-O         PIC ZZZZ9.
005300     05  FILLER                      PIC X(03) VALUE SPACES.
005400     05  ENDT-ACTIVE-SENSORS-O       PIC ZZZZ9.
005500     05  FILLER                      PIC X(03) VALUE SPACES.
005600     05  ENDT-AVG-VOLTAGE-O          PIC ZZ9.99.
005700     05  FILLER                      PIC X(09) VALUE SPACES.
