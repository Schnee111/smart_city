000100************************************************************
000200* FECHA       : 01/12/2021                                  
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)           
000400* APLICACION  : RED DE MEDIDORES DE ENERGIA / DISTRITOS     
000500* PROGRAMA    : TLEN1A01                                    
000600* TIPO        : BATCH                                       
000700* DESCRIPCION : LEE EL RESUMEN DIARIO POR FUENTE DE ENERGIA 
000800*             : CALCULA EL AHORRO POR ENERGIA SOLAR, EL COST
000900*             : DE LA ENERGIA DE RED Y LAS EMISIONES DE CO2 
001000*             : DIA, AGREGANDOLOS AL FINAL DEL REPORTE ENRPT
001100* ARCHIVOS    : ENRESM=I,ENRPTE=E                           
001200* ACCION (ES) : ANALITICA DIARIA DE COSTO Y EMISIONES       
001300* PROGRAMA(S) : TLEN1P01 TLEN1S01                           
001400* INSTALADO   : 01/12/2021                                  
001500* BPM/RATIONAL: 114404                                      
001600* NOMBRE      : ANALITICA DE AHORRO, COSTO Y EMISIONES      
001700************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                     ENRGANAL.
002000 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
002100 INSTALLATION.                   DEPARTAMENTO DE ENERGIA - S
002200 DATE-WRITTEN.                   01/12/2021.
002300 DATE-COMPILED.
002400 SECURITY.                       NON-CONFIDENCIAL.
002500************************************************************
002600*                    R E G I S T R O   D E   C A M B I O S  
002700************************************************************
002800* 01/12/2021 EEDR -------- VERSION ORIGINAL. CALCULO DE AHOR
002900*             SOLAR Y COSTO DE RED DEL DIA PROCESADO.       
003000* 10/12/2021 EEDR TKT-4483 SE AGREGA EL CALCULO DE EMISIONES
003100*             DE CO2 A PARTIR DEL CONSUMO DE RED.           
003200* 18/01/2022 JMRZ TKT-4519 SE ASEGURA QUE NINGUN VALOR DEL  
003300*             REPORTE QUEDE NEGATIVO (PISO EN CERO).        
003400* 04/05/2023 EEDR TKT-4598 SE AJUSTAN LAS TARIFAS DE AHORRO 
003500*             COSTO DE RED SEGUN LA NUEVA TABLA DE LA GERENC
003600************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS ENRG-CLASE-NUMERICA IS '0' THRU '9'
004200     UPSI-0 IS WKS-SWITCH-REPROCESO.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ENRESM ASSIGN TO ENRESM
004600ORGANIZATION    IS LINE SEQUENTIAL
004700FILE STATUS     IS FS-ENRESM
004800 FSE-ENRESM.
004900     SELECT ENRPTE ASSIGN TO ENRPTE
005000ORGANIZATION    IS LINE SEQUENTIAL
005100FILE STATUS     IS FS-ENRPTE
005200 FSE-ENRPTE.
005300************************************************************
005400 DATA DIVISION.
005500 FILE SECTION.
005600*1 -->RESUMEN DIARIO POR FECHA Y FUENTE (ENTRADA)
005700 FD  ENRESM
005800     LABEL RECORDS ARE STANDARD.
005900     COPY ENRESM1.
006000*2 -->REPORTE DE ESTADISTICAS (IMPRESO), SECCION 3, EN EXTEN
006100 FD  ENRPTE
006200     LABEL RECORDS ARE STANDARD.
006300 01  ENRPTE-LINEA                PIC X(132).
006400************************************************************
006500 WORKING-STORAGE SECTION.
006600************************************************************
006700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS   
006800************************************************************
006900 01 WKS-FS-STATUS.
007000    02 FS-ENRESM               PIC 9(02) COMP  VALUE ZERO.
007100    02 FSE-ENRESM.
007200 04 FSE-RETURN           PIC S9(4) COMP-5 VALUE ZERO.
007300 04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE ZERO.
007400 04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE ZERO.
007500    02 FS-ENRPTE               PIC 9(02) COMP  VALUE ZERO.
007600    02 FSE-ENRPTE.
007700 04 FSE-RETURN           PIC S9(4) COMP-5 VALUE ZERO.
007800 04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE ZERO.
007900 04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE ZERO.
008000    02 PROGRAMA                PIC X(08) VALUE SPACES.
008100    02 ARCHIVO                 PIC X(08) VALUE SPACES.
008200    02 ACCION                  PIC X(10) VALUE SPACES.
008300    02 LLAVE                   PIC X(32) VALUE SPACES.
008400************************************************************
008500*                 S E C C I O N   D E   C O P Y S           
008600************************************************************
008700 COPY ENANAL1.
008800************************************************************
008900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES   
009000************************************************************
009100 01 WKS-PARAMETROS.
009200    02 WKS-FECHA-PARM          PIC X(10) VALUE SPACES.
009300    02 WKS-FECHA-PARM-R REDEFINES WKS-FECHA-PARM.
009400 04 WKS-PARM-ANIO        PIC X(04).
009500 04 FILLER               PIC X(01).
009600 04 WKS-PARM-MES         PIC X(02).
009700 04 FILLER               PIC X(01).
009800 04 WKS-PARM-DIA         PIC X(02).
009900
010000*    TARIFAS VIGENTES SEGUN LA TABLA DE LA GERENCIA (TKT-459
010100*    CON SU VISTA DE CENTAVOS PARA REVISION MANUAL EN EL DUM
010200*    LA TARIFA DE RED ES LA MISMA PARA EL CALCULO DE AHORRO
010300*    (COSTO SIN SOLAR) Y PARA EL COSTO DE RED FACTURADO.
010400 01 WKS-TARIFAS.
010500    02 WKS-TARIFA-RED-RP       PIC 9(04)V99 VALUE 1500.00.
010600    02 WKS-TARIFA-SOLAR-RP     PIC 9(04)V99 VALUE 0000.00.
010700    02 WKS-FACTOR-EMISION-KG   PIC 9(03)V999 VALUE 0.800.
010800 01 WKS-TARIFAS-R REDEFINES WKS-TARIFAS.
010900    02 WKS-TAR-RED-ENTERO      PIC 9(04).
011000    02 WKS-TAR-RED-CENTAVOS    PIC 99.
011100    02 WKS-TAR-SOLAR-ENTERO    PIC 9(04).
011200    02 WKS-TAR-SOLAR-CENTAVOS  PIC 99.
011300    02 WKS-TAR-EMISION-ENTERO  PIC 9(03).
011400    02 WKS-TAR-EMISION-MILES   PIC 999.
011500
011600 01 WKS-FLAGS.
011700    02 WKS-FIN-ENRESM          PIC 9(01) VALUE ZERO.
011800 88 FIN-ENRESM                     VALUE 1.
011900    02 WKS-SWITCH-REPROCESO    PIC 9(01) VALUE ZERO.
012000 88 MODO-REPROCESO                     VALUE 1.
012100
012200 01 WKS-ACUMULADORES.
012300    02 WKS-KWH-SOLAR-DIA       PIC S9(09)V9(03) VALUE ZERO.
012400    02 WKS-KWH-GRID-DIA        PIC S9(09)V9(03) VALUE ZERO.
012500    02 WKS-COSTO-SIN-SOLAR     PIC S9(13)V99    VALUE ZERO.
012600    02 WKS-COSTO-ACTUAL        PIC S9(13)V99    VALUE ZERO.
012700    02 WKS-AHORRO-CALC         PIC S9(13)V99    VALUE ZERO.
012800    02 WKS-COSTO-CALC          PIC S9(13)V99    VALUE ZERO.
012900    02 WKS-EMISION-CALC        PIC S9(09)V9(03) VALUE ZERO.
013000
013100*    VISTA DE DEPURACION DEL ACUMULADOR SOLAR DEL DIA, PARTI
013200*    EN ENTERO Y DECIMAL PARA REVISION RAPIDA EN EL DUMP.
013300 01 WKS-KWH-SOLAR-DIA-R REDEFINES WKS-KWH-SOLAR-DIA.
013400    02 WKS-KWH-SOLAR-ENTERO    PIC 9(09).
013500    02 WKS-KWH-SOLAR-DECIM     PIC 9(03).
013600
013700************************************************************
013800*              C O N T A D O R E S   E S T A D I S T I C A S
013900************************************************************
014000 01 WKS-CONTADORES.
014100    02 WKS-RESUMEN-LEIDOS      PIC 9(07) COMP VALUE ZERO.
014200    02 WKS-RESUMEN-USADOS      PIC 9(07) COMP VALUE ZERO.
014300    02 WKS-MASCARA             PIC Z,ZZZ,ZZ9.
014400
014500************************************************************
014600 PROCEDURE DIVISION.
014700************************************************************
014800 000-MAIN SECTION.
014900     PERFORM 100-ACEPTA-PARAMETROS
015000     PERFORM 200-ABRIR-ARCHIVOS
015100     PERFORM 300-LEE-RESUMEN-DIA UNTIL FIN-ENRESM
015200     PERFORM 400-CALCULA-AHORRO
015300     PERFORM 410-CALCULA-COSTO-RED
015400     PERFORM 420-CALCULA-EMISIONES
015500     PERFORM 500-ESCRIBE-ANALITICA
015600     PERFORM 900-ESTADISTICAS
015700     PERFORM 800-CERRAR-ARCHIVOS
015800     STOP RUN.
015900 000-MAIN-E. EXIT.
016000
016100*-----------------------------------------------------------
016200 100-ACEPTA-PARAMETROS SECTION.
016300     ACCEPT WKS-FECHA-PARM FROM SYSIN
016400     MOVE 'ENRGANAL'  TO PROGRAMA
016500     IF MODO-REPROCESO
016600  DISPLAY ">>> UPSI-0 EN ON: CORRIDA DE REPROCESO PARA "
016700WKS-FECHA-PARM UPON CONSOLE
016800     END-IF.
016900 100-ACEPTA-PARAMETROS-E. EXIT.
017000
017100*-----------------------------------------------------------
017200*    ABRE ENRESM DE ENTRADA Y ENRPTE EN EXTENSION, YA QUE LA
017300*    SECCION 3 SE AGREGA AL FINAL DEL REPORTE QUE ESCRIBIERO
017400*    LAS SECCIONES 1 Y 2 EN ENRGSTAT.                       
017500*-----------------------------------------------------------
017600 200-ABRIR-ARCHIVOS SECTION.
017700     OPEN INPUT  ENRESM
017800     OPEN EXTEND ENRPTE
017900
018000     IF FS-ENRESM NOT = 0
018100  MOVE 'OPEN'   TO ACCION
018200  MOVE 'ENRESM' TO ARCHIVO
018300  PERFORM 910-REPORTA-ERROR-ARCHIVO
018400     END-IF
018500
018600     IF FS-ENRPTE NOT = 0
018700  MOVE 'OPEN'   TO ACCION
018800  MOVE 'ENRPTE' TO ARCHIVO
018900  PERFORM 910-REPORTA-ERROR-ARCHIVO
019000     END-IF.
019100 200-ABRIR-ARCHIVOS-E. EXIT.
019200
019300*-----------------------------------------------------------
019400*    LEE EL RESUMEN DIARIO (SALIDA DE ENRGPOST) Y ACUMULA EL
019500*    CONSUMO EN KWH POR FUENTE, SOLO PARA LOS REGISTROS DE L
019600*    FECHA DEL REPORTE. LOS WH SE CONVIERTEN DE VUELTA A KWH
019700*-----------------------------------------------------------
019800 300-LEE-RESUMEN-DIA SECTION.
019900     READ ENRESM
020000    AT END
020100 MOVE 1 TO WKS-FIN-ENRESM
020200    NOT AT END
020300 ADD 1 TO WKS-RESUMEN-LEIDOS
020400 IF ENRM-FECHA-RESUMEN = WKS-FECHA-PARM
020500    ADD 1 TO WKS-RESUMEN-USADOS
020600    IF ENRM-ES-SOLAR
020700 COMPUTE WKS-KWH-SOLAR-DIA =
020800   WKS-KWH-SOLAR-DIA +
020900   (ENRM-TOTAL-WH / 1000)
021000    ELSE
021100 COMPUTE WKS-KWH-GRID-DIA =
021200   WKS-KWH-GRID-DIA +
021300   (ENRM-TOTAL-WH / 1000)
021400    END-IF
021500 END-IF
021600     END-READ.
021700 300-LEE-RESUMEN-DIA-E. EXIT.
021800
021900*-----------------------------------------------------------
022000*    AHORRO = COSTO SIN SOLAR (TODO EL CONSUMO A TARIFA DE
022100*    RED) MENOS EL COSTO REAL (RED A TARIFA DE RED MAS
022200*    SOLAR A TARIFA SOLAR), REDONDEADO A LA RUPIA, PISO EN
022300*    CERO SI EL RESULTADO FUERA NEGATIVO (TKT-4519).
022400*-----------------------------------------------------------
022500 400-CALCULA-AHORRO SECTION.
022600     COMPUTE WKS-COSTO-SIN-SOLAR =
022700 (WKS-KWH-GRID-DIA + WKS-KWH-SOLAR-DIA) *
022800 WKS-TARIFA-RED-RP
022900     COMPUTE WKS-COSTO-ACTUAL =
023000 (WKS-KWH-GRID-DIA  * WKS-TARIFA-RED-RP) +
023100 (WKS-KWH-SOLAR-DIA * WKS-TARIFA-SOLAR-RP)
023200     COMPUTE WKS-AHORRO-CALC ROUNDED =
023300 WKS-COSTO-SIN-SOLAR - WKS-COSTO-ACTUAL
023400     IF WKS-AHORRO-CALC LESS THAN ZERO
023500  MOVE ZERO TO WKS-AHORRO-CALC
023600     END-IF
023700     COMPUTE ENAN-AHORRO-RP ROUNDED = WKS-AHORRO-CALC.
023800 400-CALCULA-AHORRO-E. EXIT.
023900
024000*-----------------------------------------------------------
024100*    COSTO DE RED = KWH DE RED DEL DIA * TARIFA DE RED,
024200*    REDONDEADO A LA RUPIA (PISO EN CERO).
024300*-----------------------------------------------------------
024400 410-CALCULA-COSTO-RED SECTION.
024500     COMPUTE WKS-COSTO-CALC ROUNDED =
024600 WKS-KWH-GRID-DIA * WKS-TARIFA-RED-RP
024700     IF WKS-COSTO-CALC LESS THAN ZERO
024800  MOVE ZERO TO WKS-COSTO-CALC
024900     END-IF
025000     COMPUTE ENAN-COSTO-RED-RP ROUNDED = WKS-COSTO-CALC.
025100 410-CALCULA-COSTO-RED-E. EXIT.
025200
025300*-----------------------------------------------------------
025400*    EMISIONES DE CO2 (KG) = KWH DE RED DEL DIA * FACTOR DE 
025500*    EMISION, CON TRES DECIMALES Y PISO EN CERO (TKT-4483). 
025600*-----------------------------------------------------------
025700 420-CALCULA-EMISIONES SECTION.
025800     COMPUTE WKS-EMISION-CALC ROUNDED =
025900 WKS-KWH-GRID-DIA * WKS-FACTOR-EMISION-KG
026000     IF WKS-EMISION-CALC LESS THAN ZERO
026100  MOVE ZERO TO WKS-EMISION-CALC
026200     END-IF
026300     MOVE WKS-EMISION-CALC TO ENAN-EMISIONES-KG.
026400 420-CALCULA-EMISIONES-E. EXIT.
026500
026600*-----------------------------------------------------------
026700*    PASO FINAL DEL FLUJO: ESCRIBE LA SECCION 3 DEL REPORTE 
026800*    (TITULO, AHORRO, COSTO DE RED Y EMISIONES) AL FINAL DE 
026900*    ENRPTE, A CONTINUACION DE LO ESCRITO POR ENRGSTAT.     
027000*-----------------------------------------------------------
027100 500-ESCRIBE-ANALITICA SECTION.
027200     MOVE WKS-FECHA-PARM TO ENAN-FECHA-REPORTE
027300     MOVE SPACES  TO ENRPTE-LINEA
027400     MOVE ' '     TO ENRPTE-LINEA
027500     WRITE ENRPTE-LINEA
027600     MOVE SPACES TO ENAN-LINEA-TITULO
027700     MOVE ENAN-FECHA-REPORTE TO ENAN-FECHA-O
027800     WRITE ENRPTE-LINEA FROM ENAN-LINEA-TITULO
027900     MOVE SPACES TO ENAN-LINEA-AHORRO
028000     MOVE ENAN-AHORRO-RP TO ENAN-AHORRO-O
028100     WRITE ENRPTE-LINEA FROM ENAN-LINEA-AHORRO
028200     MOVE SPACES TO ENAN-LINEA-COSTO-RED
028300     MOVE ENAN-COSTO-RED-RP TO ENAN-COSTO-RED-O
028400     WRITE ENRPTE-LINEA FROM ENAN-LINEA-COSTO-RED
028500     MOVE SPACES TO ENAN-LINEA-EMISIONES
028600     MOVE ENAN-EMISIONES-KG TO ENAN-EMISIONES-O
028700     WRITE ENRPTE-LINEA FROM ENAN-LINEA-EMISIONES.
028800 500-ESCRIBE-ANALITICA-E. EXIT.
028900
029000*-----------------------------------------------------------
029100 800-CERRAR-ARCHIVOS SECTION.
029200     CLOSE ENRESM ENRPTE.
029300 800-CERRAR-ARCHIVOS-E. EXIT.
029400
029500*-----------------------------------------------------------
029600 900-ESTADISTICAS SECTION.
029700     DISPLAY "****************************************".
029800     DISPLAY "*   E S T A D I S T I C A S - ENRGANAL *".
029900     DISPLAY "****************************************".
030000     MOVE WKS-RESUMEN-LEIDOS     TO WKS-MASCARA
030100     DISPLAY "TOTAL REGISTROS LEIDOS DE ENRESM          : "
030200  WKS-MASCARA
030300     MOVE WKS-RESUMEN-USADOS     TO WKS-MASCARA
030400     DISPLAY "TOTAL REGISTROS DE LA FECHA DEL REPORTE   : "
030500  WKS-MASCARA
030600     DISPLAY "KWH SOLAR DEL DIA (ENTERO.DECIMAL)        : "
030700  WKS-KWH-SOLAR-ENTERO "." WKS-KWH-SOLAR-DECIM.
030800 900-ESTADISTICAS-E. EXIT.
030900
031000*-----------------------------------------------------------
031100 910-REPORTA-ERROR-ARCHIVO SECTION.
031200*    EVALUA ARCHIVO PARA ENVIAR EL PAR FS-x/FSE-x QUE EN
031300*    REALIDAD CORRESPONDE AL ARCHIVO QUE FALLO, SIGUIENDO
031400*    EL PATRON DE FILE-STATUS-EXTENDED DE MIGRACFS (TKT-4685).
031500     MOVE SPACES TO LLAVE
031600     EVALUATE ARCHIVO
031700  WHEN 'ENRESM'
031800     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
031900   LLAVE, FS-ENRESM, FSE-ENRESM
032000  WHEN OTHER
032100     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
032200   LLAVE, FS-ENRPTE, FSE-ENRPTE
032300     END-EVALUATE
032400     DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO " ARCHIVO
032500 UPON CONSOLE
032600     DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
032700 UPON CONSOLE
032800     MOVE 91 TO RETURN-CODE
032900     STOP RUN.
033000 910-REPORTA-ERROR-ARCHIVO-E. EXIT.
