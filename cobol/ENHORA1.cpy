000100*-----------------------------------------------------------
000200*    COPY ENHORA1                                           
000300*    ESTRUCTURAS DE ESTADISTICA POR HORA (00 A 23) DE LA    
000400*    FECHA PROCESADA. USADO EN WORKING-STORAGE DE ENRGSTAT. 
000500*-----------------------------------------------------------
000600* 2021-10-03 EEDR TKT-4456 CREACION DE LA TABLA DE HORAS
000700* 2021-11-02 EEDR TKT-4467 SE AGREGA EL REGISTRO Y LA LINEA
000800*             DE IMPRESION DEL REPORTE DE ESTADISTICAS
000900* 2022-02-18 EEDR TKT-4685 ENHR-TBL-TOTAL/SOLAR/GRID-KWH A
001000*             3 DECIMALES PARA QUE LA SUMA POR LECTURA NO
001100*             TRUNQUE LA MILESIMA; EL REDONDEO QUEDA SOLO
001200*             AL PASAR A ENHR-REGISTRO-HORA/ENHR-QB-*.
001300*-----------------------------------------------------------
001400*    TABLA FIJA DE 24 HORAS, UNA ENTRADA POR HORA DEL DIA.  
001500*-----------------------------------------------------------
001600 01  ENHR-TABLA-HORAS.
001700     05  ENHR-HORA-ENT OCCURS 24 TIMES INDEXED BY ENHR-IDX.
001800   10  ENHR-TBL-TOTAL-KWH      PIC S9(07)V9(03).
001900   10  ENHR-TBL-SOLAR-KWH      PIC S9(07)V9(03).
002000   10  ENHR-TBL-GRID-KWH       PIC S9(07)V9(03).
002100   10  ENHR-TBL-CNT-LECTURAS   PIC 9(06) COMP.
002200   10  FILLER                  PIC X(08).
002300*-----------------------------------------------------------
002400*    ACUMULADORES DE CONTROL DE QUIEBRE (TOTAL DE LAS 24 HOR
002500*-----------------------------------------------------------
002600 01  ENHR-TOTALES-QUIEBRE.
002700     05  ENHR-QB-TOTAL-KWH           PIC S9(09)V9(02).
002800     05  ENHR-QB-SOLAR-KWH           PIC S9(09)V9(02).
002900     05  ENHR-QB-GRID-KWH            PIC S9(09)V9(02).
003000     05  ENHR-QB-CNT-LECTURAS        PIC 9(08) COMP.
003100*-----------------------------------------------------------
003200*    REGISTRO DE ESTADISTICA DE UNA HORA, YA CALCULADO, ANTE
003300*    DE EDITAR A ENHR-LINEA-HORA PARA EL REPORTE ENRPTE.
003400*-----------------------------------------------------------
003500 01  ENHR-REGISTRO-HORA.
003600     05  ENHR-HORA                   PIC 9(02).
003700     05  ENHR-TIME-LABEL             PIC X(05).
003800     05  ENHR-TOTAL-KWH              PIC S9(07)V9(02).
003900     05  ENHR-SOLAR-KWH              PIC S9(07)V9(02).
004000     05  ENHR-GRID-KWH               PIC S9(07)V9(02).
004100     05  ENHR-READING-COUNT          PIC 9(06).
004200     05  FILLER                      PIC X(20).
004300*-----------------------------------------------------------
004400*    LINEA IMPRESA DE LA SECCION DE ESTADISTICA POR HORA.   
004500*-----------------------------------------------------------
004600 01  ENHR-LINEA-HORA.
004700     05  FILLER                      PIC X(02) VALUE SPACES.
004800     05  ENHR-TIME-LABEL-O           PIC X(05).
004900     05  FILLER                      PIC X(04) VALUE SPACES.
005000     05  ENHR-TOTAL-KWH-O            PIC Z,ZZZ,ZZ9.99.
005100     05  FILLER                      PIC X(03) VALUE SPACES.
005200     05  ENHR-SOLAR-KWH-O            PIC Z,ZZZ,ZZ9.99.
005300     05  FILLER                      PIC X(03) VALUE SPACES.
005400     05  ENHR-GRID-KWH-O             PIC Z,ZZZ,ZZ9.99.
005500     05  FILLER                      PIC X(03) VALUE SPACES.
005600     05  ENHR-CNT-O                  PIC ZZZ,ZZ9.
005700     05  FILLER                      PIC X(10) VALUE SPACES.
