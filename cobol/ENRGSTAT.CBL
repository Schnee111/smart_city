000100************************************************************
000200* FECHA       : 03/10/2021                                  
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)           
000400* APLICACION  : RED DE MEDIDORES DE ENERGIA / DISTRITOS     
000500* PROGRAMA    : TLEN1S01                                    
000600* TIPO        : BATCH                                       
000700* DESCRIPCION : CALCULA LA ESTADISTICA DE ENERGIA POR DISTRI
000800*             : EL TOTAL DE TODA LA CIUDAD Y LA ESTADISTICA 
000900*             : CONSUMO POR HORA DEL DIA PROCESADO, Y LOS   
001000*             : ESCRIBE AL REPORTE ENRPTE (SECCIONES 1 Y 2).
001100* ARCHIVOS    : ENSNMT=I,ENLECT=I,ENRPTE=O                  
001200* ACCION (ES) : REPORTE DE ESTADISTICAS                     
001300* PROGRAMA(S) : TLEN1P01 TLEN1A01                           
001400* INSTALADO   : 03/10/2021                                  
001500* BPM/RATIONAL: 114403                                      
001600* NOMBRE      : ESTADISTICA DE ENERGIA POR DISTRITO Y POR HO
001700************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                     ENRGSTAT.
002000 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
002100 INSTALLATION.                   DEPARTAMENTO DE ENERGIA - S
002200 DATE-WRITTEN.                   03/10/2021.
002300 DATE-COMPILED.
002400 SECURITY.                       NON-CONFIDENCIAL.
002500************************************************************
002600*                    R E G I S T R O   D E   C A M B I O S  
002700************************************************************
002800* 03/10/2021 EEDR -------- VERSION ORIGINAL. ESTADISTICA POR
002900*             DISTRITO Y TOTAL CIUDAD (ALL DISTRICTS).      
003000* 02/11/2021 EEDR TKT-4467 SE AGREGA LA SECCION DE ESTADISTI
003100*             POR HORA DEL DIA, CON QUIEBRE DE TOTALES AL FI
003200* 09/11/2021 EEDR TKT-4471 SE CORRIGE EL PORCENTAJE SOLAR PA
003300*             DISTRITOS SIN SENSORES (DIVISION ENTRE CERO). 
003400* 22/01/2022 JMRZ TKT-4520 SE AGREGA COMPARACION INSENSIBLE 
003500*             MAYUSCULAS DE FUENTE-ENERGIA Y ESTADO-SENSOR. 
003600* 15/06/2023 EEDR TKT-4609 SE AJUSTA EL REDONDEO DEL VOLTAJE
003700*             PROMEDIO POR DISTRITO A DOS DECIMALES.        
003800* 11/03/2024 JMRZ TKT-4672 EL VOLTAJE PROMEDIO DE DISTRITO Y
003900*             CIUDAD SE CALCULA COMO PROMEDIO DE LOS PROMEDIOS
004000*             POR SENSOR (SOLO CUENTA EL SENSOR CON PROMEDIO
004100*             MAYOR A CERO), EN VEZ DEL PROMEDIO PONDERADO POR
004200*             LECTURA QUE SE USABA ANTES.
004300************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS ENRG-CLASE-ALFA IS 'A' THRU 'Z'
004900     UPSI-0 IS WKS-SWITCH-REPROCESO.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ENSNMT ASSIGN TO ENSNMT
005300ORGANIZATION    IS LINE SEQUENTIAL
005400FILE STATUS     IS FS-ENSNMT
005500 FSE-ENSNMT.
005600     SELECT ENLECT ASSIGN TO ENLECT
005700ORGANIZATION    IS LINE SEQUENTIAL
005800FILE STATUS     IS FS-ENLECT
005900 FSE-ENLECT.
006000     SELECT ENRPTE ASSIGN TO ENRPTE
006100ORGANIZATION    IS LINE SEQUENTIAL
006200FILE STATUS     IS FS-ENRPTE
006300 FSE-ENRPTE.
006400************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700*1 -->MAESTRO DE SENSORES DE LA RED
006800 FD  ENSNMT
006900     LABEL RECORDS ARE STANDARD.
007000     COPY ENSNMT1.
007100*2 -->LECTURAS DIARIAS DE LOS MEDIDORES
007200 FD  ENLECT
007300     LABEL RECORDS ARE STANDARD.
007400     COPY ENLECT1.
007500*3 -->REPORTE DE ESTADISTICAS (IMPRESO), SECCIONES 1 Y 2
007600 FD  ENRPTE
007700     LABEL RECORDS ARE STANDARD.
007800 01  ENRPTE-LINEA                PIC X(132).
007900************************************************************
008000 WORKING-STORAGE SECTION.
008100************************************************************
008200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS   
008300************************************************************
008400 01 WKS-FS-STATUS.
008500    02 FS-ENSNMT               PIC 9(02) COMP  VALUE ZERO.
008600    02 FSE-ENSNMT.
008700 04 FSE-RETURN           PIC S9(4) COMP-5 VALUE ZERO.
008800 04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE ZERO.
008900 04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE ZERO.
009000    02 FS-ENLECT               PIC 9(02) COMP  VALUE ZERO.
009100    02 FSE-ENLECT.
009200 04 FSE-RETURN           PIC S9(4) COMP-5 VALUE ZERO.
009300 04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE ZERO.
009400 04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE ZERO.
009500    02 FS-ENRPTE               PIC 9(02) COMP  VALUE ZERO.
009600    02 FSE-ENRPTE.
009700 04 FSE-RETURN           PIC S9(4) COMP-5 VALUE ZERO.
009800 04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE ZERO.
009900 04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE ZERO.
010000    02 PROGRAMA                PIC X(08) VALUE SPACES.
010100    02 ARCHIVO                 PIC X(08) VALUE SPACES.
010200    02 ACCION                  PIC X(10) VALUE SPACES.
010300    02 LLAVE                   PIC X(32) VALUE SPACES.
010400************************************************************
010500*                 S E C C I O N   D E   C O P Y S           
010600************************************************************
010700 COPY ENSNMT1.
010800 COPY ENDIST1.
010900 COPY ENHORA1.
011000************************************************************
011100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES   
011200************************************************************
011300 01 WKS-PARAMETROS.
011400    02 WKS-FECHA-PARM          PIC X(10) VALUE SPACES.
011500    02 WKS-FECHA-PARM-R REDEFINES WKS-FECHA-PARM.
011600 04 WKS-PARM-ANIO        PIC X(04).
011700 04 FILLER               PIC X(01).
011800 04 WKS-PARM-MES         PIC X(02).
011900 04 FILLER               PIC X(01).
012000 04 WKS-PARM-DIA         PIC X(02).
012100
012200*    DESGLOSE DE LA HORA DE LA LECTURA PARA EL INDICE DE LA
012300*    TABLA DE HORAS (00-23), CON VISTA NUMERICA Y ALFANUMERI
012400 01 WKS-HORA-LECTURA           PIC 9(02) VALUE ZERO.
012500 01 WKS-HORA-LECTURA-R REDEFINES WKS-HORA-LECTURA.
012600    02 WKS-HORA-LECTURA-X      PIC X(02).
012700
012800*    VISTA ALTERNA DEL ESTADO DEL SENSOR (6 BYTES) QUE QUEDA
012900*    EN TRABAJO PARA REVISION MANUAL EN EL DUMP (TKT-4685).
013000 01 WKS-ESTADO-SENSOR-TRABAJO  PIC X(08) VALUE SPACES.
013100 01 WKS-ESTADO-SENSOR-R REDEFINES WKS-ESTADO-SENSOR-TRABAJO.
013200    02 WKS-ESTADO-6            PIC X(06).
013300    02 FILLER                  PIC X(02).
013400
013500 01 WKS-FLAGS.
013600    02 WKS-FIN-ENSNMT          PIC 9(01) VALUE ZERO.
013700 88 FIN-ENSNMT                     VALUE 1.
013800    02 WKS-FIN-ENLECT          PIC 9(01) VALUE ZERO.
013900 88 FIN-ENLECT                     VALUE 1.
014000    02 WKS-SENSOR-OK           PIC 9(01) VALUE ZERO.
014100 88 SENSOR-ENCONTRADO              VALUE 1.
014200    02 WKS-DISTRITO-OK         PIC 9(01) VALUE ZERO.
014300 88 DISTRITO-ENCONTRADO            VALUE 1.
014400    02 WKS-SWITCH-REPROCESO    PIC 9(01) VALUE ZERO.
014500 88 MODO-REPROCESO                     VALUE 1.
014600
014700 01 WKS-LECTURA-TRABAJO.
014800    02 WKS-SENSOR-BUSCADO      PIC X(12) VALUE SPACES.
014900    02 WKS-DISTRITO-SENSOR     PIC X(20) VALUE SPACES.
015000    02 WKS-FUENTE-SENSOR       PIC X(05) VALUE SPACES.
015100 88 WKS-FUENTE-SENSOR-SOLAR   VALUE 'SOLAR'.
015200    02 WKS-ESTADO-SENSOR       PIC X(08) VALUE SPACES.
015300 88 WKS-ESTADO-SENSOR-ACTIVO  VALUE 'ACTIVE  '.
015400
015500 01 WKS-CONTADORES-TRABAJO.
015600    02 WKS-I                   PIC 9(05) COMP VALUE ZERO.
015700
015800 01 WKS-TOTAL-DISTRITO-CIUDAD  PIC X(20)
015900 VALUE 'ALL DISTRICTS'.
016000
016100************************************************************
016200*              C O N T A D O R E S   E S T A D I S T I C A S
016300************************************************************
016400 01 WKS-CONTADORES.
016500    02 WKS-SENSORES-CARGADOS   PIC 9(07) COMP VALUE ZERO.
016600    02 WKS-LECTURAS-LEIDAS     PIC 9(07) COMP VALUE ZERO.
016700    02 WKS-LECTURAS-IGNORADAS  PIC 9(07) COMP VALUE ZERO.
016800    02 WKS-LINEAS-ESCRITAS     PIC 9(07) COMP VALUE ZERO.
016900    02 WKS-MASCARA             PIC Z,ZZZ,ZZ9.
017000
017100************************************************************
017200 PROCEDURE DIVISION.
017300************************************************************
017400 000-MAIN SECTION.
017500     PERFORM 100-ACEPTA-PARAMETROS
017600     PERFORM 200-ABRIR-ARCHIVOS
017700     PERFORM 300-CARGA-TABLA-SENSORES UNTIL FIN-ENSNMT
017800     PERFORM 310-CARGA-TABLA-DISTRITOS
017900  VARYING ENSN-IDX FROM 1 BY 1
018000  UNTIL ENSN-IDX GREATER ENSN-CANT-SENSORES
018100     PERFORM 400-PROCESA-LECTURAS UNTIL FIN-ENLECT
018200     PERFORM 450-CALCULA-VOLTAJE-SENSOR
018300  VARYING ENSN-IDX FROM 1 BY 1
018400  UNTIL ENSN-IDX GREATER ENSN-CANT-SENSORES
018500     PERFORM 500-ESCRIBE-SECCION-DISTRITOS
018600     PERFORM 600-ESCRIBE-SECCION-HORAS
018700     PERFORM 900-ESTADISTICAS
018800     PERFORM 800-CERRAR-ARCHIVOS
018900     STOP RUN.
019000 000-MAIN-E. EXIT.
019100
019200*-----------------------------------------------------------
019300 100-ACEPTA-PARAMETROS SECTION.
019400     ACCEPT WKS-FECHA-PARM FROM SYSIN
019500     MOVE 'ENRGSTAT'  TO PROGRAMA
019600     IF MODO-REPROCESO
019700  DISPLAY ">>> UPSI-0 EN ON: CORRIDA DE REPROCESO PARA "
019800WKS-FECHA-PARM UPON CONSOLE
019900     END-IF.
020000 100-ACEPTA-PARAMETROS-E. EXIT.
020100
020200*-----------------------------------------------------------
020300 200-ABRIR-ARCHIVOS SECTION.
020400     OPEN INPUT  ENSNMT ENLECT
020500    OUTPUT ENRPTE
020600
020700     IF FS-ENSNMT NOT = 0
020800  MOVE 'OPEN'   TO ACCION
020900  MOVE 'ENSNMT' TO ARCHIVO
021000  PERFORM 910-REPORTA-ERROR-ARCHIVO
021100     END-IF
021200
021300     IF FS-ENLECT NOT = 0
021400  MOVE 'OPEN'   TO ACCION
021500  MOVE 'ENLECT' TO ARCHIVO
021600  PERFORM 910-REPORTA-ERROR-ARCHIVO
021700     END-IF
021800
021900     IF FS-ENRPTE NOT = 0
022000  MOVE 'OPEN'   TO ACCION
022100  MOVE 'ENRPTE' TO ARCHIVO
022200  PERFORM 910-REPORTA-ERROR-ARCHIVO
022300     END-IF.
022400 200-ABRIR-ARCHIVOS-E. EXIT.
022500
022600*-----------------------------------------------------------
022700*    CARGA EL MAESTRO DE SENSORES EN LA TABLA EN MEMORIA, IG
022800*    QUE EN ENRGPOST, YA QUE CADA PASO DE ESTE PROCESO LEE S
022900*    PROPIOS ARCHIVOS DE ENTRADA (NO COMPARTE MEMORIA CON EL
023000*    PASO DE POSTEO).                                       
023100*-----------------------------------------------------------
023200 300-CARGA-TABLA-SENSORES SECTION.
023300     READ ENSNMT
023400    AT END
023500 MOVE 1 TO WKS-FIN-ENSNMT
023600    NOT AT END
023700 ADD 1  TO WKS-SENSORES-CARGADOS
023800 ADD 1  TO ENSN-CANT-SENSORES
023900 SET ENSN-IDX TO ENSN-CANT-SENSORES
024000 MOVE ENSN-SENSOR-ID    TO
024100     ENSN-TBL-SENSOR-ID(ENSN-IDX)
024200 MOVE ENSN-DISTRITO     TO
024300     ENSN-TBL-DISTRITO(ENSN-IDX)
024400 MOVE ENSN-FUENTE-ENERGIA
024500      TO
024600     ENSN-TBL-FUENTE(ENSN-IDX)
024700 INSPECT ENSN-TBL-FUENTE(ENSN-IDX) CONVERTING
024800   'abcdefghijklmnopqrstuvwxyz' TO
024900   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
025000 MOVE ENSN-ESTADO-SENSOR
025100      TO
025200     ENSN-TBL-ESTADO(ENSN-IDX)
025300 INSPECT ENSN-TBL-ESTADO(ENSN-IDX) CONVERTING
025400   'abcdefghijklmnopqrstuvwxyz' TO
025500   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
025600 MOVE ZEROES            TO
025700     ENSN-TBL-TOTAL-KWH(ENSN-IDX)
025800     ENSN-TBL-SUMA-VOLTAJE(ENSN-IDX)
025900 MOVE ZERO              TO
026000     ENSN-TBL-CNT-LECTURAS(ENSN-IDX)
026100     ENSN-TBL-AVG-VOLTAJE(ENSN-IDX)
026200     END-READ.
026300 300-CARGA-TABLA-SENSORES-E. EXIT.
026400
026500*-----------------------------------------------------------
026600*    CONSTRUYE LA TABLA DE DISTRITOS A PARTIR DE LA TABLA DE
026700*    SENSORES YA CARGADA, CONTANDO SENSORES ACTIVOS Y SOLARE
026800*    POR DISTRITO. LA ENTRADA "ALL DISTRICTS" SE CARGA SIEMP
026900*    PRIMERO PARA SER EL TOTAL DE LA CIUDAD.                
027000*-----------------------------------------------------------
027100 310-CARGA-TABLA-DISTRITOS SECTION.
027200     IF ENDT-CANT-DISTRITOS = ZERO
027300  PERFORM 311-AGREGA-DISTRITO-CIUDAD
027400     END-IF
027500     SET ENDT-IDX TO 1
027600     ADD 1 TO ENDT-TBL-CNT-SENSORES(ENDT-IDX)
027700     IF ENSN-TBL-ESTADO(ENSN-IDX) = 'ACTIVE  '
027800  ADD 1 TO ENDT-TBL-CNT-ACTIVOS(ENDT-IDX)
027900     END-IF
028000     IF ENSN-TBL-FUENTE(ENSN-IDX) = 'SOLAR'
028100  ADD 1 TO ENDT-TBL-CNT-SOLARES(ENDT-IDX)
028200     END-IF
028300     PERFORM 312-BUSCA-O-AGREGA-DISTRITO
028400     ADD 1 TO ENDT-TBL-CNT-SENSORES(ENDT-IDX)
028500     IF ENSN-TBL-ESTADO(ENSN-IDX) = 'ACTIVE  '
028600  ADD 1 TO ENDT-TBL-CNT-ACTIVOS(ENDT-IDX)
028700     END-IF
028800     IF ENSN-TBL-FUENTE(ENSN-IDX) = 'SOLAR'
028900  ADD 1 TO ENDT-TBL-CNT-SOLARES(ENDT-IDX)
029000     END-IF.
029100 310-CARGA-TABLA-DISTRITOS-E. EXIT.
029200
029300*-----------------------------------------------------------
029400 311-AGREGA-DISTRITO-CIUDAD SECTION.
029500     ADD 1 TO ENDT-CANT-DISTRITOS
029600     SET  ENDT-IDX TO ENDT-CANT-DISTRITOS
029700     MOVE WKS-TOTAL-DISTRITO-CIUDAD TO
029800    ENDT-TBL-NOMBRE(ENDT-IDX)
029900     MOVE ZERO TO ENDT-TBL-SUMA-KWH(ENDT-IDX)
030000ENDT-TBL-SUMA-VOLTAJE(ENDT-IDX)
030100ENDT-TBL-CNT-VOLTAJE(ENDT-IDX)
030200ENDT-TBL-CNT-SENSORES(ENDT-IDX)
030300ENDT-TBL-CNT-SOLARES(ENDT-IDX)
030400ENDT-TBL-CNT-ACTIVOS(ENDT-IDX).
030500 311-AGREGA-DISTRITO-CIUDAD-E. EXIT.
030600
030700*-----------------------------------------------------------
030800*    LA TABLA DE DISTRITOS ES PEQUENA (MENOS DE 200 ENTRADAS
030900*    NO ESTA ORDENADA, ASI QUE SE BUSCA SECUENCIALMENTE (SEA
031000*    SIMPLE) EN LUGAR DE SEARCH ALL.                        
031100*-----------------------------------------------------------
031200 312-BUSCA-O-AGREGA-DISTRITO SECTION.
031300     MOVE ZERO TO WKS-DISTRITO-OK
031400     SET ENDT-IDX TO 2
031500     SEARCH ENDT-DISTRITO-ENT
031600    AT END
031700 ADD  1 TO ENDT-CANT-DISTRITOS
031800 SET  ENDT-IDX TO ENDT-CANT-DISTRITOS
031900 MOVE ENSN-TBL-DISTRITO(ENSN-IDX) TO
032000ENDT-TBL-NOMBRE(ENDT-IDX)
032100 MOVE ZERO TO ENDT-TBL-SUMA-KWH(ENDT-IDX)
032200  ENDT-TBL-SUMA-VOLTAJE(ENDT-IDX)
032300  ENDT-TBL-CNT-VOLTAJE(ENDT-IDX)
032400  ENDT-TBL-CNT-SENSORES(ENDT-IDX)
032500  ENDT-TBL-CNT-SOLARES(ENDT-IDX)
032600  ENDT-TBL-CNT-ACTIVOS(ENDT-IDX)
032700    WHEN ENDT-TBL-NOMBRE(ENDT-IDX) =
032800   ENSN-TBL-DISTRITO(ENSN-IDX)
032900 MOVE 1 TO WKS-DISTRITO-OK
033000     END-SEARCH.
033100 312-BUSCA-O-AGREGA-DISTRITO-E. EXIT.
033200
033300*-----------------------------------------------------------
033400*    LEE CADA LECTURA, BUSCA EL SENSOR Y, SI EXISTE Y ESTA  
033500*    ACTIVO, ACUMULA EL CONSUMO EN LA TABLA DE DISTRITOS Y E
033600*    TABLA DE HORAS DEL DIA.                                
033700*-----------------------------------------------------------
033800 400-PROCESA-LECTURAS SECTION.
033900     READ ENLECT
034000    AT END
034100 MOVE 1 TO WKS-FIN-ENLECT
034200    NOT AT END
034300 ADD 1  TO WKS-LECTURAS-LEIDAS
034400 PERFORM 410-VALIDA-SENSOR
034500 IF SENSOR-ENCONTRADO
034600    PERFORM 415-ACUMULA-SENSOR
034700    PERFORM 420-ACUMULA-DISTRITO
034800    PERFORM 430-ACUMULA-CIUDAD
034900    PERFORM 440-ACUMULA-HORA
035000 ELSE
035100    ADD 1 TO WKS-LECTURAS-IGNORADAS
035200 END-IF
035300     END-READ.
035400 400-PROCESA-LECTURAS-E. EXIT.
035500
035600*-----------------------------------------------------------
035700 410-VALIDA-SENSOR SECTION.
035800*    EL ESTADO (ACTIVE/INACTIVE) YA NO DESCARTA LA LECTURA
035900*    AQUI; SOLO SE CUENTA POR SEPARADO EN ENDT-TBL-CNT-ACTIVOS
036000*    (310-CARGA-TABLA-DISTRITOS). UN SENSOR INACTIVO SIGUE
036100*    APORTANDO SU KWH AL TOTAL DEL DISTRITO (TKT-4685).
036200     MOVE ZERO            TO WKS-SENSOR-OK
036300     MOVE ENLC-SENSOR-ID  TO WKS-SENSOR-BUSCADO
036400     SET ENSN-IDX TO 1
036500     SEARCH ALL ENSN-SENSOR-ENT
036600    AT END
036700 MOVE ZERO TO WKS-SENSOR-OK
036800    WHEN ENSN-TBL-SENSOR-ID(ENSN-IDX) =
036900   WKS-SENSOR-BUSCADO
037000 MOVE 1    TO WKS-SENSOR-OK
037100 MOVE ENSN-TBL-DISTRITO(ENSN-IDX) TO
037200     WKS-DISTRITO-SENSOR
037300 MOVE ENSN-TBL-FUENTE(ENSN-IDX)   TO
037400     WKS-FUENTE-SENSOR
037500 MOVE ENSN-TBL-ESTADO(ENSN-IDX)   TO
037600     WKS-ESTADO-SENSOR
037700 MOVE ENSN-TBL-ESTADO(ENSN-IDX)
037800      TO
037900     WKS-ESTADO-SENSOR-TRABAJO
038000     END-SEARCH.
038100 410-VALIDA-SENSOR-E. EXIT.
038200
038300*-----------------------------------------------------------
038400*    ACUMULA EL CONSUMO Y EL VOLTAJE DE LA LECTURA EN LA
038500*    PROPIA ENTRADA DEL SENSOR (ENSN-IDX QUEDA APUNTANDO AL
038600*    SENSOR ENCONTRADO POR EL SEARCH ALL DE ARRIBA); BASE
038700*    DEL VOLTAJE PROMEDIO POR SENSOR QUE PLIEGA 450/455/456.
038800*-----------------------------------------------------------
038900 415-ACUMULA-SENSOR SECTION.
039000     ADD ENLC-KWH-CONSUMO TO ENSN-TBL-TOTAL-KWH(ENSN-IDX)
039100     ADD ENLC-VOLTAJE     TO ENSN-TBL-SUMA-VOLTAJE(ENSN-IDX)
039200     ADD 1                TO ENSN-TBL-CNT-LECTURAS(ENSN-IDX).
039300 415-ACUMULA-SENSOR-E. EXIT.
039400
039500*-----------------------------------------------------------
039600*    ACUMULA EL CONSUMO DE LA LECTURA EN EL TOTAL KWH DEL
039700*    DISTRITO DEL SENSOR (ENTRADA 2 EN ADELANTE DE LA TABLA).
039800*    EL VOLTAJE PROMEDIO SE PLIEGA APARTE EN 450/455/456.
039900*-----------------------------------------------------------
040000 420-ACUMULA-DISTRITO SECTION.
040100     SET ENDT-IDX TO 2
040200     SEARCH ENDT-DISTRITO-ENT
040300    AT END
040400 CONTINUE
040500    WHEN ENDT-TBL-NOMBRE(ENDT-IDX) =
040600   WKS-DISTRITO-SENSOR
040700 ADD ENLC-KWH-CONSUMO TO
040800     ENDT-TBL-SUMA-KWH(ENDT-IDX)
040900     END-SEARCH.
041000 420-ACUMULA-DISTRITO-E. EXIT.
041100
041200*-----------------------------------------------------------
041300*    ACUMULA EL MISMO TOTAL KWH EN LA PRIMERA ENTRADA DE LA
041400*    TABLA, RESERVADA PARA EL TOTAL DE TODA LA CIUDAD.
041500*-----------------------------------------------------------
041600 430-ACUMULA-CIUDAD SECTION.
041700     SET ENDT-IDX TO 1
041800     ADD ENLC-KWH-CONSUMO TO ENDT-TBL-SUMA-KWH(ENDT-IDX).
041900 430-ACUMULA-CIUDAD-E. EXIT.
042000
042100*-----------------------------------------------------------
042200*    ACUMULA EL CONSUMO DE LA LECTURA EN LA HORA CORRESPONDI
042300*    DE LA TABLA DE 24 HORAS, SEPARANDO SOLAR DE RED.       
042400*-----------------------------------------------------------
042500 440-ACUMULA-HORA SECTION.
042600     MOVE ENLC-HORA-LECTURA TO WKS-HORA-LECTURA
042700     IF WKS-HORA-LECTURA LESS THAN 00 OR
042800  WKS-HORA-LECTURA GREATER THAN 23
042900  ADD 1 TO WKS-LECTURAS-IGNORADAS
043000     ELSE
043100  SET ENHR-IDX TO WKS-HORA-LECTURA
043200  SET ENHR-IDX UP BY 1
043300  ADD ENLC-KWH-CONSUMO TO ENHR-TBL-TOTAL-KWH(ENHR-IDX)
043400  ADD 1                TO
043500ENHR-TBL-CNT-LECTURAS(ENHR-IDX)
043600  IF WKS-FUENTE-SENSOR-SOLAR
043700     ADD ENLC-KWH-CONSUMO TO
043800   ENHR-TBL-SOLAR-KWH(ENHR-IDX)
043900  ELSE
044000     ADD ENLC-KWH-CONSUMO TO
044100   ENHR-TBL-GRID-KWH(ENHR-IDX)
044200  END-IF
044300     END-IF.
044400 440-ACUMULA-HORA-E. EXIT.
044500
044600*-----------------------------------------------------------
044700*    UNA VEZ LEIDAS TODAS LAS LECTURAS, CALCULA EL VOLTAJE
044800*    PROMEDIO DE CADA SENSOR Y LO PLIEGA AL DISTRITO Y A LA
044900*    CIUDAD SOLO CUANDO ES MAYOR A CERO (SENSOR SIN LECTURAS
045000*    NO APORTA AL PROMEDIO DE VOLTAJE).
045100*-----------------------------------------------------------
045200 450-CALCULA-VOLTAJE-SENSOR SECTION.
045300     IF ENSN-TBL-CNT-LECTURAS(ENSN-IDX) = ZERO
045400  MOVE ZERO TO ENSN-TBL-AVG-VOLTAJE(ENSN-IDX)
045500     ELSE
045600  COMPUTE ENSN-TBL-AVG-VOLTAJE(ENSN-IDX) ROUNDED =
045700     ENSN-TBL-SUMA-VOLTAJE(ENSN-IDX) /
045800     ENSN-TBL-CNT-LECTURAS(ENSN-IDX)
045900     END-IF
046000     IF ENSN-TBL-AVG-VOLTAJE(ENSN-IDX) GREATER ZERO
046100  PERFORM 455-ACUMULA-VOLTAJE-DISTRITO
046200  PERFORM 456-ACUMULA-VOLTAJE-CIUDAD
046300     END-IF.
046400 450-CALCULA-VOLTAJE-SENSOR-E. EXIT.
046500
046600*-----------------------------------------------------------
046700*    PLIEGA EL VOLTAJE PROMEDIO DE UN SENSOR A SU DISTRITO
046800*    (ENTRADA 2 EN ADELANTE DE LA TABLA).
046900*-----------------------------------------------------------
047000 455-ACUMULA-VOLTAJE-DISTRITO SECTION.
047100     SET ENDT-IDX TO 2
047200     SEARCH ENDT-DISTRITO-ENT
047300    AT END
047400 CONTINUE
047500    WHEN ENDT-TBL-NOMBRE(ENDT-IDX) =
047600   ENSN-TBL-DISTRITO(ENSN-IDX)
047700 ADD ENSN-TBL-AVG-VOLTAJE(ENSN-IDX) TO
047800     ENDT-TBL-SUMA-VOLTAJE(ENDT-IDX)
047900 ADD 1 TO ENDT-TBL-CNT-VOLTAJE(ENDT-IDX)
048000     END-SEARCH.
048100 455-ACUMULA-VOLTAJE-DISTRITO-E. EXIT.
048200
048300*-----------------------------------------------------------
048400*    PLIEGA EL MISMO VOLTAJE PROMEDIO EN LA PRIMERA ENTRADA
048500*    DE LA TABLA, RESERVADA PARA EL TOTAL DE LA CIUDAD.
048600*-----------------------------------------------------------
048700 456-ACUMULA-VOLTAJE-CIUDAD SECTION.
048800     SET ENDT-IDX TO 1
048900     ADD ENSN-TBL-AVG-VOLTAJE(ENSN-IDX) TO
049000   ENDT-TBL-SUMA-VOLTAJE(ENDT-IDX)
049100     ADD 1 TO ENDT-TBL-CNT-VOLTAJE(ENDT-IDX).
049200 456-ACUMULA-VOLTAJE-CIUDAD-E. EXIT.
049300
049400
049500*-----------------------------------------------------------
049600*    PASO 3 DEL FLUJO: ESCRIBE LA SECCION 1 DEL REPORTE, UNA
049700*    LINEA POR DISTRITO MAS LA LINEA FINAL DE TODA LA CIUDAD
049800*-----------------------------------------------------------
049900 500-ESCRIBE-SECCION-DISTRITOS SECTION.
050000     MOVE SPACES TO ENRPTE-LINEA
050100     MOVE '  ESTADISTICA DE ENERGIA POR DISTRITO' TO
050200   ENRPTE-LINEA
050300     WRITE ENRPTE-LINEA
050400     ADD 1 TO WKS-LINEAS-ESCRITAS
050500     PERFORM 510-CALCULA-ESTADISTICA-DISTRITO
050600  VARYING ENDT-IDX FROM 1 BY 1
050700  UNTIL ENDT-IDX GREATER ENDT-CANT-DISTRITOS.
050800 500-ESCRIBE-SECCION-DISTRITOS-E. EXIT.
050900
051000*-----------------------------------------------------------
051100*    CALCULA EL PORCENTAJE SOLAR Y EL VOLTAJE PROMEDIO DE UN
051200*    DISTRITO (O DE LA CIUDAD) Y ESCRIBE SU LINEA DEL REPORT
051300*    LOS DISTRITOS SIN SENSORES QUEDAN EN CERO (TKT-4471).  
051400*-----------------------------------------------------------
051500 510-CALCULA-ESTADISTICA-DISTRITO SECTION.
051600     MOVE SPACES TO ENDT-REGISTRO-DISTRITO
051700     MOVE ENDT-TBL-NOMBRE(ENDT-IDX)       TO
051800    ENDT-NOMBRE-DISTRITO
051900     COMPUTE ENDT-TOTAL-KWH ROUNDED =
052000  ENDT-TBL-SUMA-KWH(ENDT-IDX)
052100     MOVE ENDT-TBL-CNT-SENSORES(ENDT-IDX) TO
052200    ENDT-SENSOR-COUNT
052300     MOVE ENDT-TBL-CNT-ACTIVOS(ENDT-IDX)  TO
052400    ENDT-ACTIVE-SENSORS
052500     IF ENDT-TBL-CNT-SENSORES(ENDT-IDX) = ZERO
052600  MOVE ZERO TO ENDT-SOLAR-RATIO
052700     ELSE
052800  COMPUTE ENDT-SOLAR-RATIO ROUNDED =
052900     (ENDT-TBL-CNT-SOLARES(ENDT-IDX) * 100) /
053000ENDT-TBL-CNT-SENSORES(ENDT-IDX)
053100     END-IF
053200     IF ENDT-TBL-CNT-VOLTAJE(ENDT-IDX) = ZERO
053300  MOVE ZERO TO ENDT-AVG-VOLTAGE
053400     ELSE
053500  COMPUTE ENDT-AVG-VOLTAGE ROUNDED =
053600     ENDT-TBL-SUMA-VOLTAJE(ENDT-IDX) /
053700     ENDT-TBL-CNT-VOLTAJE(ENDT-IDX)
053800     END-IF
053900     MOVE SPACES TO ENDT-LINEA-DISTRITO
054000     MOVE ENDT-NOMBRE-DISTRITO  TO ENDT-NOMBRE-O
054100     MOVE ENDT-TOTAL-KWH        TO ENDT-TOTAL-KWH-O
054200     MOVE ENDT-SOLAR-RATIO      TO ENDT-SOLAR-RATIO-O
054300     MOVE ENDT-SENSOR-COUNT     TO ENDT-SENSOR-COUNT-O
054400     MOVE ENDT-ACTIVE-SENSORS   TO ENDT-ACTIVE-SENSORS-O
054500     MOVE ENDT-AVG-VOLTAGE      TO ENDT-AVG-VOLTAGE-O
054600     WRITE ENRPTE-LINEA FROM ENDT-LINEA-DISTRITO
054700     ADD 1 TO WKS-LINEAS-ESCRITAS.
054800 510-CALCULA-ESTADISTICA-DISTRITO-E. EXIT.
054900
055000*-----------------------------------------------------------
055100*    PASO 4 DEL FLUJO: ESCRIBE LA SECCION 2 DEL REPORTE, LAS
055200*    HORAS DEL DIA CON SU QUIEBRE DE TOTALES AL FINAL.      
055300*-----------------------------------------------------------
055400 600-ESCRIBE-SECCION-HORAS SECTION.
055500     MOVE SPACES TO ENRPTE-LINEA
055600     MOVE '  ESTADISTICA DE ENERGIA POR HORA' TO
055700    ENRPTE-LINEA
055800     WRITE ENRPTE-LINEA
055900     ADD 1 TO WKS-LINEAS-ESCRITAS
056000     MOVE ZERO TO ENHR-QB-TOTAL-KWH ENHR-QB-SOLAR-KWH
056100ENHR-QB-GRID-KWH  ENHR-QB-CNT-LECTURAS
056200     PERFORM 610-ESCRIBE-LINEA-HORA
056300  VARYING ENHR-IDX FROM 1 BY 1
056400  UNTIL ENHR-IDX GREATER 24
056500     PERFORM 620-ESCRIBE-QUIEBRE-HORAS.
056600 600-ESCRIBE-SECCION-HORAS-E. EXIT.
056700
056800*-----------------------------------------------------------
056900 610-ESCRIBE-LINEA-HORA SECTION.
057000*    ENHR-TBL-* TRAE 3 DECIMALES (TKT-4685); EL REDONDEO A 2
057100*    DECIMALES SE HACE AQUI UNA SOLA VEZ, AL PASAR A LA LINEA
057200*    DE HORA Y AL ACUMULADOR DE QUIEBRE.
057300     SUBTRACT 1 FROM ENHR-IDX GIVING WKS-HORA-LECTURA
057400     MOVE WKS-HORA-LECTURA TO ENHR-HORA
057500     MOVE WKS-HORA-LECTURA-X TO ENHR-TIME-LABEL(1:2)
057600     MOVE ':00'              TO ENHR-TIME-LABEL(3:3)
057700     COMPUTE ENHR-TOTAL-KWH ROUNDED =
057800    ENHR-TBL-TOTAL-KWH(ENHR-IDX)
057900     COMPUTE ENHR-SOLAR-KWH ROUNDED =
058000    ENHR-TBL-SOLAR-KWH(ENHR-IDX)
058100     COMPUTE ENHR-GRID-KWH ROUNDED =
058200    ENHR-TBL-GRID-KWH(ENHR-IDX)
058300     MOVE ENHR-TBL-CNT-LECTURAS(ENHR-IDX) TO
058400    ENHR-READING-COUNT
058500     COMPUTE ENHR-QB-TOTAL-KWH ROUNDED =
058600    ENHR-QB-TOTAL-KWH + ENHR-TBL-TOTAL-KWH(ENHR-IDX)
058700     COMPUTE ENHR-QB-SOLAR-KWH ROUNDED =
058800    ENHR-QB-SOLAR-KWH + ENHR-TBL-SOLAR-KWH(ENHR-IDX)
058900     COMPUTE ENHR-QB-GRID-KWH ROUNDED =
059000    ENHR-QB-GRID-KWH + ENHR-TBL-GRID-KWH(ENHR-IDX)
059100     ADD  ENHR-TBL-CNT-LECTURAS(ENHR-IDX) TO
059200    ENHR-QB-CNT-LECTURAS
059300     MOVE SPACES TO ENHR-LINEA-HORA
059400     MOVE ENHR-TIME-LABEL  TO ENHR-TIME-LABEL-O
059500     MOVE ENHR-TOTAL-KWH   TO ENHR-TOTAL-KWH-O
059600     MOVE ENHR-SOLAR-KWH   TO ENHR-SOLAR-KWH-O
059700     MOVE ENHR-GRID-KWH    TO ENHR-GRID-KWH-O
059800     MOVE ENHR-READING-COUNT TO ENHR-CNT-O
059900     WRITE ENRPTE-LINEA FROM ENHR-LINEA-HORA
060000     ADD 1 TO WKS-LINEAS-ESCRITAS.
060100 610-ESCRIBE-LINEA-HORA-E. EXIT.
060200
060300*-----------------------------------------------------------
060400*    LINEA DE QUIEBRE CON EL TOTAL DE LAS 24 HORAS (TKT-4467
060500*-----------------------------------------------------------
060600 620-ESCRIBE-QUIEBRE-HORAS SECTION.
060700     MOVE SPACES TO ENHR-LINEA-HORA
060800     MOVE 'TOTAL' TO ENHR-TIME-LABEL-O
060900     MOVE ENHR-QB-TOTAL-KWH TO ENHR-TOTAL-KWH-O
061000     MOVE ENHR-QB-SOLAR-KWH TO ENHR-SOLAR-KWH-O
061100     MOVE ENHR-QB-GRID-KWH  TO ENHR-GRID-KWH-O
061200     MOVE ENHR-QB-CNT-LECTURAS TO ENHR-CNT-O
061300     WRITE ENRPTE-LINEA FROM ENHR-LINEA-HORA
061400     ADD 1 TO WKS-LINEAS-ESCRITAS.
061500 620-ESCRIBE-QUIEBRE-HORAS-E. EXIT.
061600
061700*-----------------------------------------------------------
061800 800-CERRAR-ARCHIVOS SECTION.
061900     CLOSE ENSNMT ENLECT ENRPTE.
062000 800-CERRAR-ARCHIVOS-E. EXIT.
062100
062200*-----------------------------------------------------------
062300 900-ESTADISTICAS SECTION.
062400     DISPLAY "****************************************".
062500     DISPLAY "*   E S T A D I S T I C A S - ENRGSTAT *".
062600     DISPLAY "****************************************".
062700     MOVE WKS-SENSORES-CARGADOS  TO WKS-MASCARA
062800     DISPLAY "TOTAL SENSORES CARGADOS DE ENSNMT        : "
062900  WKS-MASCARA
063000     MOVE WKS-LECTURAS-LEIDAS    TO WKS-MASCARA
063100     DISPLAY "TOTAL LECTURAS LEIDAS DE ENLECT           : "
063200  WKS-MASCARA
063300     MOVE WKS-LECTURAS-IGNORADAS TO WKS-MASCARA
063400     DISPLAY "TOTAL LECTURAS IGNORADAS                  : "
063500  WKS-MASCARA
063600     MOVE WKS-LINEAS-ESCRITAS    TO WKS-MASCARA
063700     DISPLAY "TOTAL LINEAS ESCRITAS EN ENRPTE            : "
063800  WKS-MASCARA.
063900 900-ESTADISTICAS-E. EXIT.
064000
064100*-----------------------------------------------------------
064200 910-REPORTA-ERROR-ARCHIVO SECTION.
064300*    EVALUA ARCHIVO PARA ENVIAR EL PAR FS-x/FSE-x QUE EN
064400*    REALIDAD CORRESPONDE AL ARCHIVO QUE FALLO, SIGUIENDO
064500*    EL PATRON DE FILE-STATUS-EXTENDED DE MIGRACFS (TKT-4685).
064600     MOVE SPACES TO LLAVE
064700     EVALUATE ARCHIVO
064800  WHEN 'ENSNMT'
064900     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
065000   LLAVE, FS-ENSNMT, FSE-ENSNMT
065100  WHEN 'ENLECT'
065200     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
065300   LLAVE, FS-ENLECT, FSE-ENLECT
065400  WHEN OTHER
065500     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
065600   LLAVE, FS-ENRPTE, FSE-ENRPTE
065700     END-EVALUATE
065800     DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO " ARCHIVO
065900 UPON CONSOLE
066000     DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
066100 UPON CONSOLE
066200     MOVE 91 TO RETURN-CODE
066300     STOP RUN.
066400 910-REPORTA-ERROR-ARCHIVO-E. EXIT.
