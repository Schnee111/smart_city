000100*-----------------------------------------------------------
000200*    COPY ENSNMT1                                           
000300*    LAYOUT DEL MAESTRO DE SENSORES DE LA RED DE MEDICION   
000400*    DE ENERGIA (DISTRITOS / FUENTE SOLAR O RED).           
000500*    USADO EN FD DE ENSNMT (ENRGPOST, ENRGSTAT).            
000600*-----------------------------------------------------------
000700* 1987-03-02 EEDR TKT-1102 CREACION DEL LAYOUT              
000800* 2021-09-14 EEDR TKT-4502 SE AGREGA 88 DE ESTADO Y FUENTE S
000900*-----------------------------------------------------------
001000 01  ENSN-REGISTRO-SENSOR.
001100     05  ENSN-SENSOR-ID              PIC X(12).
001200     05  ENSN-DISTRITO               PIC X(20).
001300     05  ENSN-FUENTE-ENERGIA         PIC X(05).
001400   88  ENSN-FUENTE-ES-SOLAR        VALUE 'SOLAR'.
001500   88  ENSN-FUENTE-ES-RED          VALUE 'GRID '.
001600     05  ENSN-ESTADO-SENSOR          PIC X(08).
001700   88  ENSN-SENSOR-ACTIVO          VALUE 'ACTIVE  '.
001800   88  ENSN-SENSOR-INACTIVO        VALUE 'INACTIVE'.
001900     05  FILLER                      PIC X(35).
002000*-----------------------------------------------------------
002100*    TABLA DE SENSORES EN MEMORIA (CARGADA DESDE ENSNMT AL
002200*    INICIO DEL PROCESO). ORDENADA ASCENDENTE POR SENSOR-ID
002300*    PARA PODER UTILIZAR SEARCH ALL EN LA VALIDACION DE
002400*    LECTURAS DE TLEN1P01 Y TLEN1S01.
002500*-----------------------------------------------------------
002600 01  ENSN-TABLA-SENSORES.
002700     05  ENSN-CANT-SENSORES          PIC 9(05) COMP
002800        VALUE ZERO.
002900     05  ENSN-SENSOR-ENT OCCURS 1 TO 05000 TIMES
003000 DEPENDING ON ENSN-CANT-SENSORES
003100 ASCENDING KEY ENSN-TBL-SENSOR-ID
003200 INDEXED   BY  ENSN-IDX.
003300   10  ENSN-TBL-SENSOR-ID      PIC X(12).
003400   10  ENSN-TBL-DISTRITO       PIC X(20).
003500   10  ENSN-TBL-FUENTE         PIC X(05).
003600   10  ENSN-TBL-ESTADO         PIC X(08).
003700   10  ENSN-TBL-TOTAL-KWH      PIC S9(07)V9(03).
003800   10  ENSN-TBL-SUMA-VOLTAJE   PIC S9(07)V9(02).
003900   10  ENSN-TBL-CNT-LECTURAS   PIC 9(06) COMP.
004000   10  ENSN-TBL-AVG-VOLTAJE    PIC S9(03)V9(02).
004100   10  FILLER                  PIC X(10).
