000100*-----------------------------------------------------------
000200*    COPY ENLECT1                                           
000300*    LAYOUT DE LA LECTURA DIARIA DE UN MEDIDOR DE ENERGIA.  
000400*    ARCHIVO ENLECT, ORDENADO POR SENSOR / FECHA / HORA.    
000500*    USADO EN FD DE ENLECT (ENRGPOST, ENRGSTAT).            
000600*-----------------------------------------------------------
000700* 1987-03-02 EEDR TKT-1102 CREACION DEL LAYOUT              
000800*-----------------------------------------------------------
000900 01  ENLC-REGISTRO-LECTURA.
001000     05  ENLC-SENSOR-ID              PIC X(12).
001100     05  ENLC-FECHA-EVENTO           PIC X(10).
001200     05  ENLC-HORA-LECTURA           PIC 9(02).
001300     05  ENLC-KWH-CONSUMO            PIC S9(05)V9(03).
001400     05  ENLC-VOLTAJE                PIC S9(03)V9(02).
001500     05  FILLER                      PIC X(43).
