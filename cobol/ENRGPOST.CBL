000100************************************************************
000200* FECHA       : 02/03/1987                                  
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)           
000400* APLICACION  : RED DE MEDIDORES DE ENERGIA / DISTRITOS     
000500* PROGRAMA    : TLEN1P01                                    
000600* TIPO        : BATCH                                       
000700* DESCRIPCION : CARGA EL MAESTRO DE SENSORES, LEE LAS LECTUR
000800*             : DEL DIA Y ACUMULA EL RESUMEN DIARIO DE ENERG
000900*             : POR FECHA Y FUENTE (SOLAR / GRID), CONVIRTIE
001000*             : KWH A WH. TAMBIEN ACUMULA EL TOTAL Y EL PROM
001100*             : DE VOLTAJE POR SENSOR PARA USO DE TLEN1S01. 
001200* ARCHIVOS    : ENSNMT=I,ENLECT=I,ENRESM=O                  
001300* ACCION (ES) : POSTEO DIARIO                               
001400* PROGRAMA(S) : TLEN1S01 TLEN1A01                           
001500* INSTALADO   : 02/03/1987                                  
001600* BPM/RATIONAL: 114402                                      
001700* NOMBRE      : POSTEO DE RESUMEN DIARIO DE ENERGIA         
001800************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                     ENRGPOST.
002100 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
002200 INSTALLATION.                   DEPARTAMENTO DE ENERGIA - S
002300 DATE-WRITTEN.                   02/03/1987.
002400 DATE-COMPILED.
002500 SECURITY.                       NON-CONFIDENCIAL.
002600************************************************************
002700*                    R E G I S T R O   D E   C A M B I O S  
002800************************************************************
002900* 02/03/1987 EEDR -------- VERSION ORIGINAL. POSTEO DE LECTU
003000*             DEL MEDIDOR CENTRAL DEL DISTRITO UNICO.       
003100* 14/08/1987 EEDR TKT-0177 SE AGREGA CONTROL DE SENSORES    
003200*             INACTIVOS EN EL MAESTRO ENSNMT.               
003300* 09/02/1989 EEDR TKT-0344 CORRECCION DE TRUNCAMIENTO AL    
003400*             CONVERTIR KWH A WH (SE QUITA EL REDONDEO).    
003500* 22/11/1991 JMRZ TKT-0560 SE AMPLIA EL MAESTRO A VARIOS    
003600*             DISTRITOS POR EXPANSION DE LA RED.            
003700* 03/06/1994 EEDR TKT-0812 SE AGREGA ACUMULACION DE VOLTAJE 
003800*             PROMEDIO POR SENSOR PARA EL REPORTE DE ESTADIS
003900* 17/01/1998 PEDR TKT-1030 REVISION DE CAMPOS DE FECHA PARA 
004000*             CAMBIO DE SIGLO (AAAA-MM-DD EN LUGAR DE AA-MM-
004100* 30/09/1999 PEDR TKT-1099 VALIDACION Y2K DE WKS-FECHA-PARM 
004200*             DE LAS FECHAS LEIDAS DE ENLECT. SIN IMPACTO.  
004300* 11/05/2003 MRAM TKT-1244 SE AGREGA CONTEO DE LECTURAS CON 
004400*             SENSOR NO ENCONTRADO EN EL MAESTRO (ERROR).   
004500* 14/09/2021 EEDR TKT-4410 REESCRITURA PARA SOPORTAR SENSORE
004600*             SOLARES Y GENERAR EL RESUMEN POR FUENTE DE ENE
004700*             (SOLAR / GRID) EN LUGAR DE POR DISTRITO.      
004800* 02/11/2021 EEDR TKT-4430 SE AGREGA LA TABLA EN MEMORIA DE 
004900*             TOTALES POR SENSOR (KWH Y VOLTAJE PROMEDIO).  
005000************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS ENRG-CLASE-NUMERICA IS '0' THRU '9'
005600     UPSI-0 IS WKS-SWITCH-REPROCESO.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ENSNMT ASSIGN TO ENSNMT
006000ORGANIZATION    IS LINE SEQUENTIAL
006100FILE STATUS     IS FS-ENSNMT
006200 FSE-ENSNMT.
006300     SELECT ENLECT ASSIGN TO ENLECT
006400ORGANIZATION    IS LINE SEQUENTIAL
006500FILE STATUS     IS FS-ENLECT
006600 FSE-ENLECT.
006700     SELECT ENRESM ASSIGN TO ENRESM
006800ORGANIZATION    IS LINE SEQUENTIAL
006900FILE STATUS     IS FS-ENRESM
007000 FSE-ENRESM.
007100************************************************************
007200 DATA DIVISION.
007300 FILE SECTION.
007400*1 -->MAESTRO DE SENSORES DE LA RED
007500 FD  ENSNMT
007600     LABEL RECORDS ARE STANDARD.
007700     COPY ENSNMT1.
007800*2 -->LECTURAS DIARIAS DE LOS MEDIDORES
007900 FD  ENLECT
008000     LABEL RECORDS ARE STANDARD.
008100     COPY ENLECT1.
008200*3 -->RESUMEN DIARIO POR FECHA Y FUENTE (SALIDA)
008300 FD  ENRESM
008400     LABEL RECORDS ARE STANDARD.
008500     COPY ENRESM1.
008600************************************************************
008700 WORKING-STORAGE SECTION.
008800************************************************************
008900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS   
009000************************************************************
009100 01 WKS-FS-STATUS.
009200    02 FS-ENSNMT               PIC 9(02) COMP  VALUE ZERO.
009300    02 FSE-ENSNMT.
009400 04 FSE-RETURN           PIC S9(4) COMP-5 VALUE ZERO.
009500 04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE ZERO.
009600 04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE ZERO.
009700    02 FS-ENLECT               PIC 9(02) COMP  VALUE ZERO.
009800    02 FSE-ENLECT.
009900 04 FSE-RETURN           PIC S9(4) COMP-5 VALUE ZERO.
010000 04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE ZERO.
010100 04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE ZERO.
010200    02 FS-ENRESM               PIC 9(02) COMP  VALUE ZERO.
010300    02 FSE-ENRESM.
010400 04 FSE-RETURN           PIC S9(4) COMP-5 VALUE ZERO.
010500 04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE ZERO.
010600 04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE ZERO.
010700    02 PROGRAMA                PIC X(08) VALUE SPACES.
010800    02 ARCHIVO                 PIC X(08) VALUE SPACES.
010900    02 ACCION                  PIC X(10) VALUE SPACES.
011000    02 LLAVE                   PIC X(32) VALUE SPACES.
011100************************************************************
011200*                 S E C C I O N   D E   C O P Y S           
011300************************************************************
011400 COPY ENSNMT1.
011500************************************************************
011600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES   
011700************************************************************
011800 01 WKS-PARAMETROS.
011900    02 WKS-FECHA-PARM          PIC X(10) VALUE SPACES.
012000    02 WKS-FECHA-PARM-R REDEFINES WKS-FECHA-PARM.
012100 04 WKS-PARM-ANIO        PIC X(04).
012200 04 FILLER               PIC X(01).
012300 04 WKS-PARM-MES         PIC X(02).
012400 04 FILLER               PIC X(01).
012500 04 WKS-PARM-DIA         PIC X(02).
012600
012700*    COPIA DE TRABAJO DE LA FECHA DEL EVENTO LEIDO, PARA POD
012800*    VALIDAR EL SIGLO SIN TOCAR EL CAMPO DEL FD (TKT-1099, Y
012900 01 WKS-FECHA-LECTURA          PIC X(10) VALUE SPACES.
013000 01 WKS-FECHA-LECTURA-R REDEFINES WKS-FECHA-LECTURA.
013100    02 WKS-LEC-ANIO            PIC X(04).
013200    02 FILLER                  PIC X(01).
013300    02 WKS-LEC-MES             PIC X(02).
013400    02 FILLER                  PIC X(01).
013500    02 WKS-LEC-DIA             PIC X(02).
013600
013700*    DESGLOSE DEL SENSOR-ID BUSCADO PARA VALIDACIONES DE FOR
013800 01 WKS-SENSOR-ID-TRABAJO      PIC X(12) VALUE SPACES.
013900 01 WKS-SENSOR-ID-R REDEFINES WKS-SENSOR-ID-TRABAJO.
014000    02 WKS-SID-PREFIJO         PIC X(03).
014100    02 WKS-SID-NUMERO          PIC X(09).
014200
014300 01 WKS-FLAGS.
014400    02 WKS-FIN-ENSNMT          PIC 9(01) VALUE ZERO.
014500 88 FIN-ENSNMT                     VALUE 1.
014600    02 WKS-FIN-ENLECT          PIC 9(01) VALUE ZERO.
014700 88 FIN-ENLECT                     VALUE 1.
014800    02 WKS-SENSOR-OK           PIC 9(01) VALUE ZERO.
014900 88 SENSOR-ENCONTRADO              VALUE 1.
015000    02 WKS-SWITCH-REPROCESO    PIC 9(01) VALUE ZERO.
015100 88 MODO-REPROCESO                     VALUE 1.
015200
015300************************************************************
015400*        CLAVE DE BUSQUEDA DE SENSOR Y TABLA DE RESUMEN     
015500************************************************************
015600 01 WKS-LECTURA-TRABAJO.
015700    02 WKS-SENSOR-BUSCADO      PIC X(12) VALUE SPACES.
015800    02 WKS-FUENTE-SENSOR       PIC X(05) VALUE SPACES.
015900    02 WKS-KWH-WH              PIC S9(12) VALUE ZERO.
016000
016100*    TABLA PEQUENA DE RESUMEN DIARIO (UNA ENTRADA POR FECHA 
016200*    FUENTE DE ENERGIA ENCONTRADA EN EL ARCHIVO DE LECTURAS)
016300 01 WKS-TABLA-RESUMEN.
016400    02 WKS-CANT-RESUMEN        PIC 9(03) COMP VALUE ZERO.
016500    02 WKS-RESUMEN-ENT OCCURS 1 TO 060 TIMES
016600DEPENDING ON WKS-CANT-RESUMEN
016700INDEXED   BY  WKS-I-RES.
016800 04 WKS-RES-FECHA        PIC X(10).
016900 04 WKS-RES-FUENTE       PIC X(05).
017000 04 WKS-RES-TOTAL-WH     PIC S9(12).
017100
017200 01 WKS-CONTADORES-TRABAJO.
017300    02 WKS-I                  PIC 9(05) COMP VALUE ZERO.
017400    02 WKS-J                  PIC 9(05) COMP VALUE ZERO.
017500
017600************************************************************
017700*              C O N T A D O R E S   E S T A D I S T I C A S
017800************************************************************
017900 01 WKS-CONTADORES.
018000    02 WKS-SENSORES-CARGADOS   PIC 9(07) COMP VALUE ZERO.
018100    02 WKS-LECTURAS-LEIDAS     PIC 9(07) COMP VALUE ZERO.
018200    02 WKS-LECTURAS-IGNORADAS  PIC 9(07) COMP VALUE ZERO.
018300    02 WKS-RESUMEN-ESCRITOS    PIC 9(07) COMP VALUE ZERO.
018400    02 WKS-MASCARA             PIC Z,ZZZ,ZZ9.
018500
018600************************************************************
018700 PROCEDURE DIVISION.
018800************************************************************
018900*               S E C C I O N    P R I N C I P A L
019000************************************************************
019100 000-MAIN SECTION.
019200     PERFORM 100-ACEPTA-PARAMETROS
019300     PERFORM 200-ABRIR-ARCHIVOS
019400     PERFORM 300-CARGA-TABLA-SENSORES UNTIL FIN-ENSNMT
019500     PERFORM 400-PROCESA-LECTURAS     UNTIL FIN-ENLECT
019600     PERFORM 500-ESCRIBE-RESUMEN-DIA
019700  VARYING WKS-I-RES FROM 1 BY 1
019800  UNTIL WKS-I-RES GREATER WKS-CANT-RESUMEN
019900     PERFORM 900-ESTADISTICAS
020000     PERFORM 800-CERRAR-ARCHIVOS
020100     STOP RUN.
020200 000-MAIN-E. EXIT.
020300
020400*-----------------------------------------------------------
020500 100-ACEPTA-PARAMETROS SECTION.
020600*    LA FECHA DEL REPORTE (AAAA-MM-DD) SE RECIBE POR SYSIN, 
020700*    QUE LA FECHA DE CIERRE EN CIERRES1.
020800     ACCEPT WKS-FECHA-PARM FROM SYSIN
020900     MOVE 'ENRGPOST'  TO PROGRAMA
021000     IF MODO-REPROCESO
021100  DISPLAY ">>> UPSI-0 EN ON: CORRIDA DE REPROCESO PARA "
021200WKS-FECHA-PARM UPON CONSOLE
021300     END-IF.
021400 100-ACEPTA-PARAMETROS-E. EXIT.
021500
021600*-----------------------------------------------------------
021700 200-ABRIR-ARCHIVOS SECTION.
021800     OPEN INPUT  ENSNMT ENLECT
021900    OUTPUT ENRESM
022000
022100     IF FS-ENSNMT NOT = 0
022200  MOVE 'OPEN'   TO ACCION
022300  MOVE 'ENSNMT' TO ARCHIVO
022400  PERFORM 910-REPORTA-ERROR-ARCHIVO
022500     END-IF
022600
022700     IF FS-ENLECT NOT = 0
022800  MOVE 'OPEN'   TO ACCION
022900  MOVE 'ENLECT' TO ARCHIVO
023000  PERFORM 910-REPORTA-ERROR-ARCHIVO
023100     END-IF
023200
023300     IF FS-ENRESM NOT = 0
023400  MOVE 'OPEN'   TO ACCION
023500  MOVE 'ENRESM' TO ARCHIVO
023600  PERFORM 910-REPORTA-ERROR-ARCHIVO
023700     END-IF.
023800 200-ABRIR-ARCHIVOS-E. EXIT.
023900
024000*-----------------------------------------------------------
024100*    PASO 1 DEL FLUJO DE POSTEO: CARGA EL MAESTRO DE SENSORE
024200*    EN LA TABLA EN MEMORIA, ASCENDENTE POR SENSOR-ID PARA E
024300*    SEARCH ALL DE 410-VALIDA-SENSOR.                       
024400*-----------------------------------------------------------
024500 300-CARGA-TABLA-SENSORES SECTION.
024600     READ ENSNMT
024700    AT END
024800 MOVE 1 TO WKS-FIN-ENSNMT
024900    NOT AT END
025000 ADD 1  TO WKS-SENSORES-CARGADOS
025100 ADD 1  TO ENSN-CANT-SENSORES
025200 SET ENSN-IDX TO ENSN-CANT-SENSORES
025300 MOVE ENSN-SENSOR-ID    TO
025400     ENSN-TBL-SENSOR-ID(ENSN-IDX)
025500 MOVE ENSN-DISTRITO     TO
025600     ENSN-TBL-DISTRITO(ENSN-IDX)
025700 MOVE ENSN-FUENTE-ENERGIA
025800      TO
025900     ENSN-TBL-FUENTE(ENSN-IDX)
026000 INSPECT ENSN-TBL-FUENTE(ENSN-IDX) CONVERTING
026100   'abcdefghijklmnopqrstuvwxyz' TO
026200   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
026300 MOVE ENSN-ESTADO-SENSOR
026400      TO
026500     ENSN-TBL-ESTADO(ENSN-IDX)
026600 INSPECT ENSN-TBL-ESTADO(ENSN-IDX) CONVERTING
026700   'abcdefghijklmnopqrstuvwxyz' TO
026800   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
026900 MOVE ZEROES            TO
027000     ENSN-TBL-TOTAL-KWH(ENSN-IDX)
027100     ENSN-TBL-SUMA-VOLTAJE(ENSN-IDX)
027200 MOVE ZERO              TO
027300     ENSN-TBL-CNT-LECTURAS(ENSN-IDX)
027400     ENSN-TBL-AVG-VOLTAJE(ENSN-IDX)
027500     END-READ.
027600 300-CARGA-TABLA-SENSORES-E. EXIT.
027700
027800*-----------------------------------------------------------
027900*    PASO 2/3 DEL FLUJO: LEE CADA LECTURA, BUSCA EL SENSOR Y
028000*    SI EXISTE, ACUMULA EL RESUMEN DIARIO Y LOS TOTALES DE  
028100*    SENSOR (PASOS 4 Y 5). SI NO EXISTE, LA DESCARTA Y LA   
028200*    CUENTA COMO ERROR.                                     
028300*-----------------------------------------------------------
028400 400-PROCESA-LECTURAS SECTION.
028500     READ ENLECT
028600    AT END
028700 MOVE 1 TO WKS-FIN-ENLECT
028800    NOT AT END
028900 ADD 1  TO WKS-LECTURAS-LEIDAS
029000 PERFORM 410-VALIDA-SENSOR
029100 IF SENSOR-ENCONTRADO
029200    PERFORM 420-ACUMULA-RESUMEN-DIA
029300    PERFORM 430-ACUMULA-SENSOR
029400 ELSE
029500    ADD 1 TO WKS-LECTURAS-IGNORADAS
029600 END-IF
029700     END-READ.
029800 400-PROCESA-LECTURAS-E. EXIT.
029900
030000*-----------------------------------------------------------
030100 410-VALIDA-SENSOR SECTION.
030200     MOVE ZERO            TO WKS-SENSOR-OK
030300     MOVE ENLC-SENSOR-ID  TO WKS-SENSOR-BUSCADO
030400     MOVE ENLC-SENSOR-ID  TO WKS-SENSOR-ID-TRABAJO
030500     MOVE ENLC-FECHA-EVENTO TO WKS-FECHA-LECTURA
030600     IF WKS-LEC-ANIO LESS THAN '1970'
030700  DISPLAY '>>> FECHA DE LECTURA SOSPECHOSA: '
030800    WKS-FECHA-LECTURA ' SENSOR ' WKS-SID-NUMERO
030900    UPON CONSOLE
031000     END-IF
031100     SET ENSN-IDX TO 1
031200     SEARCH ALL ENSN-SENSOR-ENT
031300    AT END
031400 MOVE ZERO TO WKS-SENSOR-OK
031500    WHEN ENSN-TBL-SENSOR-ID(ENSN-IDX) =
031600   WKS-SENSOR-BUSCADO
031700 MOVE 1    TO WKS-SENSOR-OK
031800 MOVE ENSN-TBL-FUENTE(ENSN-IDX) TO
031900     WKS-FUENTE-SENSOR
032000     END-SEARCH.
032100 410-VALIDA-SENSOR-E. EXIT.
032200
032300*-----------------------------------------------------------
032400*    CONVIERTE KWH A WH (X 1000) TRUNCANDO LA FRACCION Y SUM
032500*    AL ACUMULADOR DE (FECHA, FUENTE) EN WKS-TABLA-RESUMEN. 
032600*-----------------------------------------------------------
032700 420-ACUMULA-RESUMEN-DIA SECTION.
032800     MOVE ZERO TO WKS-KWH-WH
032900     COMPUTE WKS-KWH-WH = ENLC-KWH-CONSUMO * 1000
033000     MOVE ZERO TO WKS-J
033100     PERFORM 421-BUSCA-ENTRADA-RESUMEN THRU 421-EXIT
033200   VARYING WKS-I FROM 1 BY 1
033300   UNTIL WKS-I GREATER WKS-CANT-RESUMEN
033400OR WKS-J NOT = ZERO
033500     IF WKS-J = ZERO
033600  ADD  1                  TO WKS-CANT-RESUMEN
033700  SET  WKS-I-RES          TO WKS-CANT-RESUMEN
033800  MOVE ENLC-FECHA-EVENTO  TO WKS-RES-FECHA(WKS-I-RES)
033900  MOVE WKS-FUENTE-SENSOR  TO WKS-RES-FUENTE(WKS-I-RES)
034000  MOVE WKS-KWH-WH         TO
034100 WKS-RES-TOTAL-WH(WKS-I-RES)
034200     END-IF.
034300 420-ACUMULA-RESUMEN-DIA-E. EXIT.
034400
034500*----------------------------------------------------------------*
034600*    CUERPO DEL PERFORM VARYING DE ARRIBA: REVISA SI LA ENTRADA  *
034700*    WKS-I DE LA TABLA YA ES DE LA MISMA FECHA Y FUENTE.         *
034800*----------------------------------------------------------------*
034900 421-BUSCA-ENTRADA-RESUMEN SECTION.
035000     SET WKS-I-RES TO WKS-I
035100     IF WKS-RES-FECHA(WKS-I-RES)  = ENLC-FECHA-EVENTO AND
035200  WKS-RES-FUENTE(WKS-I-RES) = WKS-FUENTE-SENSOR
035300  ADD WKS-KWH-WH TO WKS-RES-TOTAL-WH(WKS-I-RES)
035400  MOVE WKS-I     TO WKS-J
035500     END-IF.
035600 421-EXIT. EXIT.
035700
035800*-----------------------------------------------------------
035900*    ACUMULA EL TOTAL DE KWH Y LA SUMA/CONTEO DE VOLTAJE DEL
036000*    SENSOR ENCONTRADO POR 410-VALIDA-SENSOR.               
036100*-----------------------------------------------------------
036200 430-ACUMULA-SENSOR SECTION.
036300     ADD ENLC-KWH-CONSUMO TO ENSN-TBL-TOTAL-KWH(ENSN-IDX)
036400     ADD ENLC-VOLTAJE     TO ENSN-TBL-SUMA-VOLTAJE(ENSN-IDX)
036500     ADD 1                TO ENSN-TBL-CNT-LECTURAS(ENSN-IDX)
036600     IF ENSN-TBL-CNT-LECTURAS(ENSN-IDX) NOT = ZERO
036700  COMPUTE ENSN-TBL-AVG-VOLTAJE(ENSN-IDX) ROUNDED =
036800    ENSN-TBL-SUMA-VOLTAJE(ENSN-IDX) /
036900    ENSN-TBL-CNT-LECTURAS(ENSN-IDX)
037000     END-IF.
037100 430-ACUMULA-SENSOR-E. EXIT.
037200
037300*-----------------------------------------------------------
037400*    PASO 6 DEL FLUJO: ESCRIBE EL ARCHIVO DE RESUMEN DIARIO 
037500*    PARTIR DE LA TABLA ACUMULADA EN MEMORIA.               
037600*-----------------------------------------------------------
037700 500-ESCRIBE-RESUMEN-DIA SECTION.
037800     MOVE SPACES TO ENRM-REGISTRO-RESUMEN
037900     MOVE WKS-RES-FECHA(WKS-I-RES)    TO ENRM-FECHA-RESUMEN
038000     MOVE WKS-RES-FUENTE(WKS-I-RES)   TO ENRM-FUENTE-ENERGIA
038100     MOVE WKS-RES-TOTAL-WH(WKS-I-RES) TO ENRM-TOTAL-WH
038200     WRITE ENRM-REGISTRO-RESUMEN
038300     ADD 1 TO WKS-RESUMEN-ESCRITOS.
038400 500-ESCRIBE-RESUMEN-DIA-E. EXIT.
038500
038600*-----------------------------------------------------------
038700 800-CERRAR-ARCHIVOS SECTION.
038800     CLOSE ENSNMT ENLECT ENRESM.
038900 800-CERRAR-ARCHIVOS-E. EXIT.
039000
039100*-----------------------------------------------------------
039200 900-ESTADISTICAS SECTION.
039300     DISPLAY "****************************************".
039400     DISPLAY "*   E S T A D I S T I C A S - ENRGPOST *".
039500     DISPLAY "****************************************".
039600     MOVE WKS-SENSORES-CARGADOS  TO WKS-MASCARA
039700     DISPLAY "TOTAL SENSORES CARGADOS DE ENSNMT        : "
039800  WKS-MASCARA
039900     MOVE WKS-LECTURAS-LEIDAS    TO WKS-MASCARA
040000     DISPLAY "TOTAL LECTURAS LEIDAS DE ENLECT           : "
040100  WKS-MASCARA
040200     MOVE WKS-LECTURAS-IGNORADAS TO WKS-MASCARA
040300     DISPLAY "TOTAL LECTURAS IGNORADAS (SIN SENSOR)   : "
040400  WKS-MASCARA
040500     MOVE WKS-RESUMEN-ESCRITOS   TO WKS-MASCARA
040600     DISPLAY "TOTAL REGISTROS ESCRITOS EN ENRESM         : "
040700  WKS-MASCARA.
040800 900-ESTADISTICAS-E. EXIT.
040900
041000*-----------------------------------------------------------
041100 910-REPORTA-ERROR-ARCHIVO SECTION.
041200*    EVALUA ARCHIVO PARA ENVIAR EL PAR FS-x/FSE-x QUE EN
041300*    REALIDAD CORRESPONDE AL ARCHIVO QUE FALLO, SIGUIENDO
041400*    EL PATRON DE FILE-STATUS-EXTENDED DE MIGRACFS (TKT-4685).
041500     MOVE SPACES TO LLAVE
041600     EVALUATE ARCHIVO
041700  WHEN 'ENSNMT'
041800     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
041900   LLAVE, FS-ENSNMT, FSE-ENSNMT
042000  WHEN 'ENLECT'
042100     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
042200   LLAVE, FS-ENLECT, FSE-ENLECT
042300  WHEN OTHER
042400     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
042500   LLAVE, FS-ENRESM, FSE-ENRESM
042600     END-EVALUATE
042700     DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO " ARCHIVO
042800 UPON CONSOLE
042900     DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
043000 UPON CONSOLE
043100     MOVE 91 TO RETURN-CODE
043200     STOP RUN.
043300 910-REPORTA-ERROR-ARCHIVO-E. EXIT.
