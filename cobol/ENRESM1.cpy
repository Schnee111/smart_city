000100*-----------------------------------------------------------
000200*    COPY ENRESM1                                           
000300*    LAYOUT DEL RESUMEN DIARIO ACUMULADO POR FECHA Y FUENTE 
000400*    DE ENERGIA (SOLAR / GRID). ARCHIVO ENRESM.             
000500*    SALIDA  DE ENRGPOST, ENTRADA DE ENRGANAL.              
000600*-----------------------------------------------------------
000700* 1987-03-05 EEDR TKT-1103 CREACION DEL LAYOUT              
000800*-----------------------------------------------------------
000900 01  ENRM-REGISTRO-RESUMEN.
001000     05  ENRM-FECHA-RESUMEN          PIC X(10).
001100     05  ENRM-FUENTE-ENERGIA         PIC X(05).
001200   88  ENRM-ES-SOLAR               VALUE 'SOLAR'.
001300   88  ENRM-ES-RED                 VALUE 'GRID '.
001400     05  ENRM-TOTAL-WH               PIC S9(12).
001500     05  FILLER                      PIC X(53).
