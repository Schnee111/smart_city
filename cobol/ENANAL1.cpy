000100*-----------------------------------------------------------
000200*    COPY ENANAL1                                           
000300*    ESTRUCTURA DE LA ANALITICA DIARIA DE COSTO Y EMISIONES.
000400*    USADO EN WORKING-STORAGE DE ENRGANAL.                  
000500*-----------------------------------------------------------
000600* 2021-12-01 EEDR TKT-4480 CREACION DEL LAYOUT DE ANALITICA 
000700*-----------------------------------------------------------
000800 01  ENAN-REGISTRO-ANALITICA.
000900     05  ENAN-FECHA-REPORTE          PIC X(10).
001000     05  ENAN-AHORRO-RP              PIC S9(12).
001100     05  ENAN-COSTO-RED-RP           PIC S9(12).
001200     05  ENAN-EMISIONES-KG           PIC S9(09)V9(03).
001300     05  FILLER                      PIC X(20).
001400*-----------------------------------------------------------
001500*    LINEAS IMPRESAS DE LA SECCION DE ANALITICA.            
001600*-----------------------------------------------------------
001700 01  ENAN-LINEA-TITULO.
001800     05  FILLER                      PIC X(02) VALUE SPACES.
001900     05  FILLER                      PIC X(40) VALUE
002000   'ANALITICA DE ENERGIA - FECHA DEL REPORTE'.
002100     05  FILLER                      PIC X(02) VALUE SPACES.
002200     05  ENAN-FECHA-O                PIC X(10).
002300     05  FILLER                      PIC X(18) VALUE SPACES.
002400 01  ENAN-LINEA-AHORRO.
002500     05  FILLER                      PIC X(02) VALUE SPACES.
002600     05  FILLER                      PIC X(30) VALUE
002700   'AHORRO POR ENERGIA SOLAR (RP)'.
002800     05  FILLER                      PIC X(03) VALUE SPACES.
002900     05  ENAN-AHORRO-O               PIC Z,ZZZ,ZZZ,ZZ9.
003000     05  FILLER                      PIC X(27) VALUE SPACES.
003100 01  ENAN-LINEA-COSTO-RED.
003200     05  FILLER                      PIC X(02) VALUE SPACES.
003300     05  FILLER                      PIC X(30) VALUE
003400   'COSTO DE ENERGIA DE RED (RP) '.
003500     05  FILLER                      PIC X(03) VALUE SPACES.
003600     05  ENAN-COSTO-RED-O            PIC Z,ZZZ,ZZZ,ZZ9.
003700     05  FILLER                      PIC X(27) VALUE SPACES.
003800 01  ENAN-LINEA-EMISIONES.
003900     05  FILLER                      PIC X(02) VALUE SPACES.
004000     05  FILLER                      PIC X(30) VALUE
004100   'EMISIONES DE CO2 (KG)        '.
004200     05  FILLER                      PIC X(03) VALUE SPACES.
004300     05  ENAN-EMISIONES-O            PIC Z,ZZZ,ZZ9.999.
004400     05  FILLER                      PIC X(26) VALUE SPACES.
